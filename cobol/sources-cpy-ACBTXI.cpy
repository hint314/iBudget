000100*****************************************************************         
000200* ACBTXI  -  ACCOUNT TRANSACTION INPUT RECORD LAYOUT            *         
000300* ONE ROW PER INBOUND ACCOUNT TRANSACTION (REGISTER / LOGIN /   *         
000400* RESETPW / REFRESH / LOGOUT).  FILE ASSIGNED TO DATABASE-      *         
000500* ACBTXNI, READ IN FILE ORDER - NOT RESORTED.  RECORD IS 180    *         
000600* BYTES LONG.                                                   *         
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                            *         
000900*****************************************************************         
001000* ACB001 TFFONGHL 19/03/1989 - ORIGINAL LAYOUT - REGISTER AND   *         
001100*                  LOGIN TRANSACTIONS ONLY.                     *         
001200* ACB014 TFLIMKS  11/09/1998 - Y2K REMEDIATION - TXN-RUN-DATE   *         
001300*                  WIDENED FROM YYMMDD TO CCYYMMDD.             *         
001400* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 MOBILE SESSION     *         
001500*                  LIMIT PROJECT - ADDED RESETPW/REFRESH/       *         
001600*                  LOGOUT TRANSACTION TYPES AND THEIR FIELDS.   *         
001700*****************************************************************         
001800                                                                          
001900 01  ACBTXI-RECORD.                                                       
002000     05  TXN-TYPE                PIC X(08).                               
002100*            REGISTER / LOGIN / RESETPW / REFRESH / LOGOUT                
002200     05  TXN-USERNAME            PIC X(30).                               
002300*            REGISTER / LOGIN / RESETPW                                   
002400     05  TXN-PASSWORD            PIC X(30).                               
002500*            REGISTER / LOGIN / RESETPW-NEW (CLEARTEXT AS                 
002600*            SUBMITTED)                                                   
002700     05  TXN-CONFIRM-PW          PIC X(30).                               
002800*            REGISTER ONLY - PASSWORD CONFIRMATION                        
002900     05  TXN-RECOVERY-KEY        PIC X(08).                               
003000*            RESETPW ONLY                                                 
003100     05  TXN-DEVICE-ID           PIC X(20).                               
003200*            REGISTER / LOGIN                                             
003300     05  TXN-REFRESH-TOKEN       PIC X(36).                               
003400*            REFRESH / LOGOUT                                             
003500     05  TXN-RUN-GRP.                                                     
003600         10  TXN-RUN-DATE        PIC 9(08).                               
003700*                  BATCH RUN DATE, CCYYMMDD - STANDS IN FOR               
003800*                  THE ORIGINAL SYSTEM'S REQUEST TIMESTAMP                
003900         10  TXN-RUN-TIME        PIC 9(06).                               
004000*                  BATCH RUN TIME, HHMMSS                                 
004100     05  TXN-RUN-TS REDEFINES TXN-RUN-GRP                                 
004200                                 PIC 9(14).                               
004300*            COMBINED VIEW FOR EXPIRY/TTL ARITHMETIC                      
004400     05  FILLER                  PIC X(04).                               
004500*            RESERVED FOR FUTURE GROWTH                                   
