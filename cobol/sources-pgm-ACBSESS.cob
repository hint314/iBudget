000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     ACBSESS.                                                 
000500 AUTHOR.         NG WEI PENG.                                             
000600 INSTALLATION.   TFS - RETAIL BANKING SYSTEMS.                            
000700 DATE-WRITTEN.   07 FEB 2016.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : CALLED ROUTINE - MAINTAINS TFSACSES, THE DEVICE            
001200*              SESSION MASTER.  SERVES ISSUE (NEW SESSION AT              
001300*              LOGIN), REFRESH (ROTATE THE ACCESS/REFRESH TOKEN           
001400*              PAIR) AND LOGOUT (DROP A SESSION).  ALSO CARRIES           
001500*              THE 5-DEVICE FIFO EVICTION RULE - A USER MAY NOT           
001600*              HOLD MORE THAN FIVE ACTIVE SESSIONS AT ONCE; THE           
001700*              SESSIONS WITH THE OLDEST EXPIRY ARE DROPPED FIRST          
001800*              WHEN A NEW OR REFRESHED SESSION WOULD PUSH THE             
001900*              COUNT OVER FIVE.  TFSACSES IS A RELATIVE FILE -            
002000*              THIS PROGRAM KEEPS AN IN-MEMORY DIRECTORY KEYED            
002100*              BY USER-ID/SEQUENCE IN PLACE OF AN INDEXED PATH.           
002200*-----------------------------------------------------------------        
002300* HISTORY OF MODIFICATION:                                                
002400*-----------------------------------------------------------------        
002500* MOD.#  INIT      DATE        DESCRIPTION                                
002600* ------ --------- ----------  -----------------------------              
002700* ACB037 TFNGWP    07/02/2016  PCRACBMOB-114 MOBILE SESSION               
002800*                              LIMIT PROJECT - ORIGINAL VERSION,          
002900*                              ISSUE FUNCTION AND 5-DEVICE FIFO           
003000*                              EVICTION ONLY.                             
003100* ACB044 TFNGWP    22/11/2017  PCRACBMOB-201 ADDED REFRESH AND            
003200*                              LOGOUT FUNCTIONS. EVICTION                 
003300*                              ROUTINE FACTORED OUT SO REFRESH            
003400*                              CAN RE-APPLY IT WITHOUT DUPLICATE          
003500*                              CODE.                                      
003600* ACB058 TFTANKL   03/09/1998  Y2K REMEDIATION - CONFIRMED ALL            
003700*                              EXPIRY ARITHMETIC USES CCYYMMDD.           
003800*                              NO CODE CHANGE.                            
003900* ACB071 TFNGWP    14/03/2018  PCRACBMOB-244 ACCESS TOKEN WAS             
004000*                              BEING ISSUED WITH NO EXPIRY EVER           
004100*                              FIGURED - D100 NOW CALLS ACBTOKN           
004200*                              ADDMIN FOR THE 30 MINUTE TTL, THE          
004300*                              SAME WAY D300 ALREADY DOES FOR THE         
004400*                              REFRESH TOKEN.  ALSO PUT THE Y900          
004500*                              ERROR BRANCHES BACK TO GO TO - THEY        
004600*                              HAD DRIFTED TO PERFORM THRU ON A           
004700*                              PRIOR PASS, AGAINST HOUSE STANDARD.        
004800* ACB072 TFNGWP    21/03/2018  PCRACBMOB-247 TFSACSES WAS NEVER           
004900*                              BEING CLOSED.  A100 NOW SETS THE           
005000*                              DIRECTORY-LOADED SWITCH AS BEFORE,         
005100*                              AND A NEW "CLOSEDWN" FUNCTION              
005200*                              (SENT ONCE BY ACBMAIN AT END-OF-           
005300*                              JOB) CLOSES THE FILE THROUGH THE           
005400*                              NEW Z000-CLOSE-DOWN PARAGRAPH.             
005500* ACB073 TFNGWP    28/03/2018  PCRACBMOB-251 DROPPED THE "-FILE"          
005600*                              SUFFIX FROM THE SELECT/FD NAME -           
005700*                              SELECT/FD ACBSES NOW, NOT ACBSES-          
005800*                              FILE - TO MATCH HOUSE STYLE.               
005900*-----------------------------------------------------------------        
006000 EJECT                                                                    
006100*****************                                                         
006200 ENVIRONMENT DIVISION.                                                    
006300*****************                                                         
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER. IBM-AS400.                                              
006600 OBJECT-COMPUTER. IBM-AS400.                                              
006700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
006800                   UPSI-0 IS UPSI-SWITCH-0                                
006900                     ON  STATUS IS U0-ON                                  
007000                     OFF STATUS IS U0-OFF.                                
007100                                                                          
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400     SELECT ACBSES ASSIGN TO DATABASE-ACBSES                              
007500         ORGANIZATION IS RELATIVE                                         
007600         ACCESS MODE IS DYNAMIC                                           
007700         RELATIVE KEY IS WK-S-REL-KEY                                     
007800         FILE STATUS IS WK-C-FILE-STATUS.                                 
007900                                                                          
008000***************                                                           
008100 DATA DIVISION.                                                           
008200***************                                                           
008300 FILE SECTION.                                                            
008400 FD  ACBSES                                                               
008500     LABEL RECORDS ARE STANDARD.                                          
008600     COPY ACBSES.                                                         
008700                                                                          
008800*************************                                                 
008900 WORKING-STORAGE SECTION.                                                 
009000*************************                                                 
009100 01  FILLER                  PIC X(24)  VALUE                             
009200     "** PROGRAM ACBSESS   **".                                           
009300                                                                          
009400     COPY ACBCMWS.                                                        
009500                                                                          
009600 01  WK-S-REL-KEY             PIC 9(06)  COMP.                            
009700 01  WK-S-MAX-RELKEY          PIC 9(06)  COMP VALUE ZERO.                 
009800 01  WK-S-NEXT-SEQ            PIC 9(04)  COMP VALUE ZERO.                 
009900                                                                          
010000* ------------- IN-MEMORY SESSION DIRECTORY --------------------*         
010100*   BUILT ONCE PER RUN, KEPT IN ASCENDING USER-ID/SEQUENCE      *         
010200*   SEQUENCE.  SEQUENCE IS A SINGLE RUN-WIDE MONOTONIC COUNTER  *         
010300*   SO A USER'S OWN SESSIONS ARE ALWAYS IN ISSUE ORDER AMONG    *         
010400*   THEMSELVES EVEN THOUGH THE COUNTER IS SHARED ACROSS USERS.  *         
010500 01  WK-S-LOADED-SWITCH       PIC X(01)  VALUE "N".                       
010600     88  WK-S-DIRECTORY-LOADED           VALUE "Y".                       
010700                                                                          
010800 01  WK-S-DIR-COUNT           PIC 9(06)  COMP VALUE ZERO.                 
010900 01  WK-S-DIRECTORY.                                                      
011000     05  WK-S-DIR-ENTRY OCCURS 1 TO 5000 TIMES                            
011100                        DEPENDING ON WK-S-DIR-COUNT                       
011200                        ASCENDING KEY WK-S-DIR-USERID                     
011300                                      WK-S-DIR-SEQ                        
011400                        INDEXED BY WK-S-DIR-IDX.                          
011500         10  WK-S-DIR-USERID     PIC X(36).                               
011600         10  WK-S-DIR-SEQ        PIC 9(04).                               
011700         10  WK-S-DIR-TOKEN      PIC X(36).                               
011800         10  WK-S-DIR-EXPIRY-TS  PIC 9(14).                               
011900         10  WK-S-DIR-RELKEY     PIC 9(06)  COMP.                         
012000                                                                          
012100* ------------- PER-USER SESSION WORK TABLE (FIFO EVICTION) -----*        
012200 01  WK-S-EVICT-USERID        PIC X(36).                                  
012300 01  WK-S-USR-SES-COUNT       PIC 9(04)  COMP VALUE ZERO.                 
012400 01  WK-S-USR-SES-TBL.                                                    
012500     05  WK-S-USR-SES-ENTRY OCCURS 50 TIMES.                              
012600         10  WK-S-USR-DIR-IDX    PIC 9(06)  COMP.                         
012700         10  WK-S-USR-EXPIRY-TS  PIC 9(14).                               
012800         10  WK-S-USR-SEQ        PIC 9(04).                               
012900                                                                          
013000 01  WK-N-TEMP-IDX            PIC 9(06)  COMP.                            
013100 01  WK-N-TEMP-TS             PIC 9(14)  COMP.                            
013200 01  WK-N-TEMP-SEQ            PIC 9(04)  COMP.                            
013300 01  WK-N-EVICT-DIR-IDX       PIC 9(06)  COMP.                            
013400                                                                          
013500* ------------- TOKEN LOOKUP / RUN-TIMESTAMP WORK AREA ----------*        
013600 01  WK-S-TOKEN-LOOKUP        PIC X(36).                                  
013700 01  WK-S-RUN-TS-GRP.                                                     
013800     05  WK-S-RUN-TS-DATE     PIC 9(08).                                  
013900     05  WK-S-RUN-TS-TIME     PIC 9(06).                                  
014000 01  WK-S-RUN-TS REDEFINES WK-S-RUN-TS-GRP                                
014100                            PIC 9(14).                                    
014200                                                                          
014300 01  WK-S-NEW-EXPIRY-GRP.                                                 
014400     05  WK-S-NEW-EXPIRY-DATE     PIC 9(08).                              
014500     05  WK-S-NEW-EXPIRY-TIME     PIC 9(06).                              
014600 01  WK-S-NEW-EXPIRY-TS REDEFINES WK-S-NEW-EXPIRY-GRP                     
014700                            PIC 9(14).                                    
014800*   ACCESS-TOKEN EXPIRY - RUN-DATE/TIME PLUS 30 MINUTES.  NOT             
014900*   CARRIED ON THE SESSION RECORD (ONLY THE REFRESH-TOKEN                 
015000*   EXPIRY GOVERNS EVICTION) BUT THE TTL MUST STILL BE FIGURED            
015100*   SO THE CALLING PROGRAM CAN BE HANDED THE FIGURE.                      
015200 01  WK-S-ATOK-EXPIRY-GRP.                                                
015300     05  WK-S-ATOK-EXPIRY-DATE    PIC 9(08).                              
015400     05  WK-S-ATOK-EXPIRY-TIME    PIC 9(06).                              
015500 01  WK-S-ATOK-EXPIRY-TS REDEFINES WK-S-ATOK-EXPIRY-GRP                   
015600                            PIC 9(14).                                    
015700*   STAMPED ONLY IF Y900 FIRES, SO THE OPERATOR CAN SEE WHEN              
015800*   AGAINST THE RUN DATE/TIME THE I/O REQUEST FAILED.                     
015900 01  WK-S-FAIL-TS-GRP.                                                    
016000     05  WK-S-FAIL-TS-DATE        PIC 9(08).                              
016100     05  WK-S-FAIL-TS-TIME        PIC 9(06).                              
016200 01  WK-S-FAIL-TS REDEFINES WK-S-FAIL-TS-GRP                              
016300                            PIC 9(14).                                    
016400                                                                          
016500 01  WK-N-SUB                 PIC 9(06)  COMP.                            
016600 01  WK-N-I                   PIC 9(06)  COMP.                            
016700 01  WK-N-J                   PIC 9(06)  COMP.                            
016800 01  WK-N-SHIFT-SUB           PIC 9(06)  COMP.                            
016900                                                                          
017000* ------------- LOCAL COPY OF THE ACBTOKN PARAMETER BLOCK -------*        
017100     COPY ACBTLNK.                                                        
017200                                                                          
017300****************                                                          
017400 LINKAGE SECTION.                                                         
017500****************                                                          
017600     COPY ACBSLNK.                                                        
017700                                                                          
017800 EJECT                                                                    
017900****************************************                                  
018000 PROCEDURE DIVISION USING WK-S-PARMS.                                     
018100****************************************                                  
018200 MAIN-MODULE.                                                             
018300     PERFORM A000-MAIN-PROCESSING                                         
018400        THRU A000-MAIN-PROCESSING-EX.                                     
018500 GOBACK.                                                                  
018600                                                                          
018700*-----------------------------------------------------------------        
018800 A000-MAIN-PROCESSING.                                                    
018900*-----------------------------------------------------------------        
019000*        "CLOSEDWN" IS SENT ONCE, BY ACBMAIN AT END-OF-JOB, AND           
019100*        SKIPS THE DIRECTORY LOAD - THERE IS NOTHING TO LOOK UP           
019200*        ON THE WAY OUT THE DOOR.                                         
019300     INITIALIZE WK-S-OUTPUT.                                              
019400     MOVE "00" TO WK-S-STATUS.                                            
019500     IF WK-S-FUNCTION = "CLOSEDWN"                                        
019600        PERFORM Z000-CLOSE-DOWN THRU Z000-EX                              
019700        GO TO A000-MAIN-PROCESSING-EX                                     
019800     END-IF.                                                              
019900     MOVE WK-S-RUN-DATE TO WK-S-RUN-TS-DATE.                              
020000     MOVE WK-S-RUN-TIME TO WK-S-RUN-TS-TIME.                              
020100     IF NOT WK-S-DIRECTORY-LOADED                                         
020200        PERFORM A100-LOAD-DIRECTORY THRU A100-EX                          
020300     END-IF.                                                              
020400     EVALUATE WK-S-FUNCTION                                               
020500        WHEN "ISSUE"                                                      
020600           PERFORM B100-ISSUE   THRU B100-EX                              
020700        WHEN "REFRESH"                                                    
020800           PERFORM B200-REFRESH THRU B200-EX                              
020900        WHEN "LOGOUT"                                                     
021000           PERFORM B300-LOGOUT  THRU B300-EX                              
021100        WHEN OTHER                                                        
021200           CONTINUE                                                       
021300     END-EVALUATE.                                                        
021400 A000-MAIN-PROCESSING-EX.                                                 
021500     EXIT.                                                                
021600                                                                          
021700*-----------------------------------------------------------------        
021800*    Z000 - END OF JOB - CLOSE TFSACSES IF THIS RUN EVER OPENED           
021900*           IT.  A RUN WITH NO ISSUE/REFRESH/LOGOUT TRAFFIC NEVER         
022000*           LOADS THE DIRECTORY, SO THERE IS NOTHING TO CLOSE IN          
022100*           THAT CASE.                                                    
022200*-----------------------------------------------------------------        
022300 Z000-CLOSE-DOWN.                                                         
022400     IF WK-S-DIRECTORY-LOADED                                             
022500        CLOSE ACBSES                                                      
022600     END-IF.                                                              
022700     MOVE "00" TO WK-S-STATUS.                                            
022800 Z000-EX.                                                                 
022900     EXIT.                                                                
023000*-----------------------------------------------------------------        
023100*    A100 - BUILD THE IN-MEMORY SESSION DIRECTORY FROM TFSACSES           
023200*-----------------------------------------------------------------        
023300 A100-LOAD-DIRECTORY.                                                     
023400     OPEN I-O ACBSES.                                                     
023500     IF NOT WK-C-SUCCESSFUL                                               
023600        MOVE "ACBSES"   TO WK-S-FILE                                      
023700        MOVE "OPEN I-O" TO WK-S-MODE                                      
023800        GO TO Y900-ABNORMAL-TERMINATION                                   
023900     END-IF.                                                              
024000     SET WK-C-NOT-EOF TO TRUE.                                            
024100     PERFORM A110-READ-DIRECTORY-REC THRU A110-EX                         
024200        UNTIL WK-C-EOF.                                                   
024300     SET WK-S-DIRECTORY-LOADED TO TRUE.                                   
024400 A100-EX.                                                                 
024500     EXIT.                                                                
024600                                                                          
024700 A110-READ-DIRECTORY-REC.                                                 
024800     READ ACBSES NEXT RECORD                                              
024900        AT END                                                            
025000           SET WK-C-EOF TO TRUE                                           
025100        NOT AT END                                                        
025200           ADD 1 TO WK-S-DIR-COUNT                                        
025300           MOVE SES-USER-ID  TO WK-S-DIR-USERID(WK-S-DIR-COUNT)           
025400           MOVE SES-SEQ      TO WK-S-DIR-SEQ(WK-S-DIR-COUNT)              
025500           MOVE SES-TOKEN    TO WK-S-DIR-TOKEN(WK-S-DIR-COUNT)            
025600           MOVE SES-EXPIRY-TS                                             
025700              TO WK-S-DIR-EXPIRY-TS(WK-S-DIR-COUNT)                       
025800           MOVE WK-S-REL-KEY TO WK-S-DIR-RELKEY(WK-S-DIR-COUNT)           
025900           IF WK-S-REL-KEY > WK-S-MAX-RELKEY                              
026000              MOVE WK-S-REL-KEY TO WK-S-MAX-RELKEY                        
026100           END-IF                                                         
026200           IF SES-SEQ > WK-S-NEXT-SEQ                                     
026300              MOVE SES-SEQ TO WK-S-NEXT-SEQ                               
026400           END-IF                                                         
026500     END-READ.                                                            
026600 A110-EX.                                                                 
026700     EXIT.                                                                
026800                                                                          
026900*-----------------------------------------------------------------        
027000*    B100 - ISSUE A NEW SESSION AT LOGIN                                  
027100*-----------------------------------------------------------------        
027200 B100-ISSUE.                                                              
027300     PERFORM D100-GENERATE-ACCESS-TOKEN THRU D100-EX.                     
027400     PERFORM D200-GENERATE-REFRESH-TOKEN THRU D200-EX.                    
027500     PERFORM D300-COMPUTE-EXPIRY THRU D300-EX.                            
027600     ADD 1 TO WK-S-NEXT-SEQ.                                              
027700     MOVE SPACES TO ACBSES-RECORD.                                        
027800     MOVE WK-S-USER-ID       TO SES-USER-ID.                              
027900     MOVE WK-S-NEXT-SEQ      TO SES-SEQ.                                  
028000     MOVE WK-S-REFRESH-TOKEN-OUT TO SES-TOKEN.                            
028100     MOVE WK-S-DEVICE-ID     TO SES-DEVICE-ID.                            
028200     MOVE WK-S-NEW-EXPIRY-DATE TO SES-EXPIRY-DATE.                        
028300     MOVE WK-S-NEW-EXPIRY-TIME TO SES-EXPIRY-TIME.                        
028400     SET SES-STATUS-ACTIVE TO TRUE.                                       
028500     ADD 1 TO WK-S-MAX-RELKEY.                                            
028600     MOVE WK-S-MAX-RELKEY TO WK-S-REL-KEY.                                
028700     WRITE ACBSES-RECORD                                                  
028800        INVALID KEY                                                       
028900           MOVE "ACBSES" TO WK-S-FILE                                     
029000           MOVE "WRITE"  TO WK-S-MODE                                     
029100           MOVE WK-S-USER-ID TO WK-S-KEY                                  
029200           GO TO Y900-ABNORMAL-TERMINATION                                
029300     END-WRITE.                                                           
029400     PERFORM E100-INSERT-DIRECTORY-ENTRY THRU E100-EX.                    
029500     MOVE WK-S-USER-ID TO WK-S-EVICT-USERID.                              
029600     PERFORM F000-EVICT-FIFO-FOR-USER THRU F000-EX.                       
029700     MOVE "00" TO WK-S-STATUS.                                            
029800 B100-EX.                                                                 
029900     EXIT.                                                                
030000                                                                          
030100*-----------------------------------------------------------------        
030200*    B200 - REFRESH - ROTATE THE ACCESS/REFRESH TOKEN PAIR                
030300*-----------------------------------------------------------------        
030400 B200-REFRESH.                                                            
030500     MOVE WK-S-REFRESH-TOKEN-IN TO WK-S-TOKEN-LOOKUP.                     
030600     PERFORM G100-FIND-BY-TOKEN THRU G100-EX.                             
030700     IF WK-C-NOT-FOUND                                                    
030800        MOVE "40" TO WK-S-STATUS                                          
030900     ELSE                                                                 
031000        IF WK-S-DIR-EXPIRY-TS(WK-S-DIR-IDX) < WK-S-RUN-TS                 
031100           MOVE WK-S-DIR-RELKEY(WK-S-DIR-IDX) TO WK-S-REL-KEY             
031200           DELETE ACBSES RECORD                                           
031300              INVALID KEY                                                 
031400                 MOVE "ACBSES" TO WK-S-FILE                               
031500                 MOVE "DELETE" TO WK-S-MODE                               
031600                 GO TO Y900-ABNORMAL-TERMINATION                          
031700           END-DELETE                                                     
031800           MOVE WK-S-DIR-IDX TO WK-N-EVICT-DIR-IDX                        
031900           PERFORM F045-SHIFT-DIRECTORY-UP THRU F045-EX                   
032000              VARYING WK-N-SHIFT-SUB FROM WK-N-EVICT-DIR-IDX              
032100                 BY 1 UNTIL WK-N-SHIFT-SUB >= WK-S-DIR-COUNT              
032200           SUBTRACT 1 FROM WK-S-DIR-COUNT                                 
032300           MOVE "41" TO WK-S-STATUS                                       
032400        ELSE                                                              
032500           MOVE WK-S-DIR-USERID(WK-S-DIR-IDX) TO WK-S-USER-ID             
032600           PERFORM D100-GENERATE-ACCESS-TOKEN THRU D100-EX                
032700           PERFORM D200-GENERATE-REFRESH-TOKEN THRU D200-EX               
032800           PERFORM D300-COMPUTE-EXPIRY THRU D300-EX                       
032900           MOVE WK-S-DIR-RELKEY(WK-S-DIR-IDX) TO WK-S-REL-KEY             
033000           READ ACBSES                                                    
033100              INVALID KEY                                                 
033200                 MOVE "ACBSES" TO WK-S-FILE                               
033300                 MOVE "READ"   TO WK-S-MODE                               
033400                 GO TO Y900-ABNORMAL-TERMINATION                          
033500           END-READ                                                       
033600           MOVE WK-S-REFRESH-TOKEN-OUT TO SES-TOKEN                       
033700           MOVE WK-S-NEW-EXPIRY-DATE   TO SES-EXPIRY-DATE                 
033800           MOVE WK-S-NEW-EXPIRY-TIME   TO SES-EXPIRY-TIME                 
033900           REWRITE ACBSES-RECORD                                          
034000              INVALID KEY                                                 
034100                 MOVE "ACBSES"  TO WK-S-FILE                              
034200                 MOVE "REWRITE" TO WK-S-MODE                              
034300                 GO TO Y900-ABNORMAL-TERMINATION                          
034400           END-REWRITE                                                    
034500           MOVE SES-TOKEN      TO WK-S-DIR-TOKEN(WK-S-DIR-IDX)            
034600           MOVE SES-EXPIRY-TS                                             
034700              TO WK-S-DIR-EXPIRY-TS(WK-S-DIR-IDX)                         
034800           MOVE WK-S-USER-ID TO WK-S-EVICT-USERID                         
034900           PERFORM F000-EVICT-FIFO-FOR-USER THRU F000-EX                  
035000           MOVE "00" TO WK-S-STATUS                                       
035100        END-IF                                                            
035200     END-IF.                                                              
035300 B200-EX.                                                                 
035400     EXIT.                                                                
035500                                                                          
035600*-----------------------------------------------------------------        
035700*    B300 - LOGOUT - UNCONDITIONALLY IDEMPOTENT (RULE 6)                  
035800*-----------------------------------------------------------------        
035900 B300-LOGOUT.                                                             
036000     MOVE WK-S-REFRESH-TOKEN-IN TO WK-S-TOKEN-LOOKUP.                     
036100     PERFORM G100-FIND-BY-TOKEN THRU G100-EX.                             
036200     IF WK-C-FOUND                                                        
036300        MOVE WK-S-DIR-RELKEY(WK-S-DIR-IDX) TO WK-S-REL-KEY                
036400        DELETE ACBSES RECORD                                              
036500           INVALID KEY                                                    
036600              MOVE "ACBSES" TO WK-S-FILE                                  
036700              MOVE "DELETE" TO WK-S-MODE                                  
036800              GO TO Y900-ABNORMAL-TERMINATION                             
036900        END-DELETE                                                        
037000        MOVE WK-S-DIR-IDX TO WK-N-EVICT-DIR-IDX                           
037100        PERFORM F045-SHIFT-DIRECTORY-UP THRU F045-EX                      
037200           VARYING WK-N-SHIFT-SUB FROM WK-N-EVICT-DIR-IDX                 
037300              BY 1 UNTIL WK-N-SHIFT-SUB >= WK-S-DIR-COUNT                 
037400        SUBTRACT 1 FROM WK-S-DIR-COUNT                                    
037500     END-IF.                                                              
037600     MOVE "00" TO WK-S-STATUS.                                            
037700 B300-EX.                                                                 
037800     EXIT.                                                                
037900                                                                          
038000*-----------------------------------------------------------------        
038100*    D100/D200 - GENERATE THE ACCESS/REFRESH TOKEN PAIR                   
038200*-----------------------------------------------------------------        
038300 D100-GENERATE-ACCESS-TOKEN.                                              
038400     MOVE "GENTOKN"     TO WK-T-FUNCTION.                                 
038500     MOVE WK-S-RUN-DATE TO WK-T-BASE-DATE.                                
038600     MOVE WK-S-RUN-TIME TO WK-T-BASE-TIME.                                
038700     MOVE ZERO          TO WK-T-TTL-AMT.                                  
038800     CALL "ACBTOKN" USING WK-T-PARMS.                                     
038900     MOVE WK-T-GEN-ID TO WK-S-ACCESS-TOKEN.                               
039000*        BUSINESS RULE 5 - ACCESS TOKEN IS GOOD FOR 30 MINUTES            
039100*        FROM THE RUN DATE/TIME.  FIGURE THE EXPIRY INSTANT HERE          
039200*        SO THE TTL ARITHMETIC IS DONE EVERY TIME A TOKEN IS              
039300*        HANDED OUT, EVEN THOUGH THE SESSION RECORD ONLY CARRIES          
039400*        THE REFRESH-TOKEN EXPIRY FOR EVICTION PURPOSES.                  
039500     MOVE "ADDMIN"      TO WK-T-FUNCTION.                                 
039600     MOVE WK-S-RUN-DATE TO WK-T-BASE-DATE.                                
039700     MOVE WK-S-RUN-TIME TO WK-T-BASE-TIME.                                
039800     MOVE 30            TO WK-T-TTL-AMT.                                  
039900     CALL "ACBTOKN" USING WK-T-PARMS.                                     
040000     MOVE WK-T-NEW-DATE TO WK-S-ATOK-EXPIRY-DATE.                         
040100     MOVE WK-T-NEW-TIME TO WK-S-ATOK-EXPIRY-TIME.                         
040200 D100-EX.                                                                 
040300     EXIT.                                                                
040400                                                                          
040500 D200-GENERATE-REFRESH-TOKEN.                                             
040600     MOVE "GENTOKN"     TO WK-T-FUNCTION.                                 
040700     MOVE WK-S-RUN-DATE TO WK-T-BASE-DATE.                                
040800     MOVE WK-S-RUN-TIME TO WK-T-BASE-TIME.                                
040900     MOVE ZERO          TO WK-T-TTL-AMT.                                  
041000     CALL "ACBTOKN" USING WK-T-PARMS.                                     
041100     MOVE WK-T-GEN-ID TO WK-S-REFRESH-TOKEN-OUT.                          
041200 D200-EX.                                                                 
041300     EXIT.                                                                
041400                                                                          
041500*-----------------------------------------------------------------        
041600*    D300 - EXTEND THE REFRESH TOKEN'S EXPIRY BY 7 WHOLE DAYS             
041700*           (BUSINESS RULE 5), TIME-OF-DAY HELD CONSTANT                  
041800*-----------------------------------------------------------------        
041900 D300-COMPUTE-EXPIRY.                                                     
042000     MOVE "ADDDAY"      TO WK-T-FUNCTION.                                 
042100     MOVE WK-S-RUN-DATE TO WK-T-BASE-DATE.                                
042200     MOVE WK-S-RUN-TIME TO WK-T-BASE-TIME.                                
042300     MOVE 7             TO WK-T-TTL-AMT.                                  
042400     CALL "ACBTOKN" USING WK-T-PARMS.                                     
042500     MOVE WK-T-NEW-DATE TO WK-S-NEW-EXPIRY-DATE.                          
042600     MOVE WK-T-NEW-TIME TO WK-S-NEW-EXPIRY-TIME.                          
042700 D300-EX.                                                                 
042800     EXIT.                                                                
042900                                                                          
043000*-----------------------------------------------------------------        
043100*    E100 - INSERT A NEW ENTRY, KEEPING ASCENDING                         
043200*           USER-ID/SEQUENCE SEQUENCE FOR SEARCH ALL                      
043300*-----------------------------------------------------------------        
043400 E100-INSERT-DIRECTORY-ENTRY.                                             
043500*        WK-N-I IS THE COUNT OF ENTRIES ALREADY IN THE TABLE              
043600*        BEFORE THIS NEW ROW IS ADDED.                                    
043700     MOVE WK-S-DIR-COUNT TO WK-N-I.                                       
043800     ADD 1 TO WK-S-DIR-COUNT.                                             
043900     MOVE 1 TO WK-N-J.                                                    
044000     IF WK-N-I > 0                                                        
044100        PERFORM E110-FIND-INSERT-POS THRU E110-EX                         
044200           VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > WK-N-I           
044300     END-IF.                                                              
044400     IF WK-N-J <= WK-N-I                                                  
044500        PERFORM E120-SHIFT-DOWN THRU E120-EX                              
044600           VARYING WK-N-SHIFT-SUB FROM WK-N-I BY -1                       
044700           UNTIL WK-N-SHIFT-SUB < WK-N-J                                  
044800     END-IF.                                                              
044900     MOVE SES-USER-ID  TO WK-S-DIR-USERID(WK-N-J).                        
045000     MOVE SES-SEQ      TO WK-S-DIR-SEQ(WK-N-J).                           
045100     MOVE SES-TOKEN    TO WK-S-DIR-TOKEN(WK-N-J).                         
045200     MOVE SES-EXPIRY-TS TO WK-S-DIR-EXPIRY-TS(WK-N-J).                    
045300     MOVE WK-S-REL-KEY TO WK-S-DIR-RELKEY(WK-N-J).                        
045400 E100-EX.                                                                 
045500     EXIT.                                                                
045600                                                                          
045700 E110-FIND-INSERT-POS.                                                    
045800     IF WK-S-DIR-USERID(WK-N-SUB) < SES-USER-ID                           
045900        ADD 1 TO WK-N-J                                                   
046000     END-IF.                                                              
046100 E110-EX.                                                                 
046200     EXIT.                                                                
046300                                                                          
046400 E120-SHIFT-DOWN.                                                         
046500     MOVE WK-S-DIR-USERID(WK-N-SHIFT-SUB)                                 
046600        TO WK-S-DIR-USERID(WK-N-SHIFT-SUB + 1).                           
046700     MOVE WK-S-DIR-SEQ(WK-N-SHIFT-SUB)                                    
046800        TO WK-S-DIR-SEQ(WK-N-SHIFT-SUB + 1).                              
046900     MOVE WK-S-DIR-TOKEN(WK-N-SHIFT-SUB)                                  
047000        TO WK-S-DIR-TOKEN(WK-N-SHIFT-SUB + 1).                            
047100     MOVE WK-S-DIR-EXPIRY-TS(WK-N-SHIFT-SUB)                              
047200        TO WK-S-DIR-EXPIRY-TS(WK-N-SHIFT-SUB + 1).                        
047300     MOVE WK-S-DIR-RELKEY(WK-N-SHIFT-SUB)                                 
047400        TO WK-S-DIR-RELKEY(WK-N-SHIFT-SUB + 1).                           
047500 E120-EX.                                                                 
047600     EXIT.                                                                
047700                                                                          
047800*-----------------------------------------------------------------        
047900*    F000 - 5-DEVICE FIFO EVICTION (BUSINESS RULE 4), SCOPED TO           
048000*           THE USER IN WK-S-EVICT-USERID                                 
048100*-----------------------------------------------------------------        
048200 F000-EVICT-FIFO-FOR-USER.                                                
048300     MOVE ZERO TO WK-S-USR-SES-COUNT.                                     
048400     IF WK-S-DIR-COUNT > 0                                                
048500        PERFORM F010-COLLECT-USER-SESSION THRU F010-EX                    
048600           VARYING WK-N-SUB FROM 1 BY 1                                   
048700           UNTIL WK-N-SUB > WK-S-DIR-COUNT                                
048800     END-IF.                                                              
048900     IF WK-S-USR-SES-COUNT > 5                                            
049000        PERFORM F020-SORT-BY-EXPIRY-DESC THRU F020-EX                     
049100        PERFORM F050-SORT-CANDIDATES-BY-DIRIDX THRU F050-EX               
049200        PERFORM F030-EVICT-EXCESS THRU F030-EX                            
049300           VARYING WK-N-SUB FROM 6 BY 1                                   
049400           UNTIL WK-N-SUB > WK-S-USR-SES-COUNT                            
049500     END-IF.                                                              
049600 F000-EX.                                                                 
049700     EXIT.                                                                
049800                                                                          
049900 F010-COLLECT-USER-SESSION.                                               
050000     IF WK-S-DIR-USERID(WK-N-SUB) = WK-S-EVICT-USERID                     
050100        ADD 1 TO WK-S-USR-SES-COUNT                                       
050200        MOVE WK-N-SUB TO WK-S-USR-DIR-IDX(WK-S-USR-SES-COUNT)             
050300        MOVE WK-S-DIR-EXPIRY-TS(WK-N-SUB)                                 
050400           TO WK-S-USR-EXPIRY-TS(WK-S-USR-SES-COUNT)                      
050500        MOVE WK-S-DIR-SEQ(WK-N-SUB)                                       
050600           TO WK-S-USR-SEQ(WK-S-USR-SES-COUNT)                            
050700     END-IF.                                                              
050800 F010-EX.                                                                 
050900     EXIT.                                                                
051000                                                                          
051100*        SORT THE USER'S SESSIONS DESCENDING BY EXPIRY, SEQUENCE          
051200*        DESCENDING BREAKS TIES - THE FIRST FIVE AFTER THIS SORT          
051300*        ARE THE ONES TO KEEP.                                            
051400 F020-SORT-BY-EXPIRY-DESC.                                                
051500     PERFORM F021-OUTER-PASS THRU F021-EX                                 
051600        VARYING WK-N-I FROM 1 BY 1                                        
051700        UNTIL WK-N-I >= WK-S-USR-SES-COUNT.                               
051800 F020-EX.                                                                 
051900     EXIT.                                                                
052000                                                                          
052100 F021-OUTER-PASS.                                                         
052200     PERFORM F022-INNER-COMPARE THRU F022-EX                              
052300        VARYING WK-N-J FROM 1 BY 1                                        
052400        UNTIL WK-N-J >= WK-S-USR-SES-COUNT.                               
052500 F021-EX.                                                                 
052600     EXIT.                                                                
052700                                                                          
052800 F022-INNER-COMPARE.                                                      
052900     IF WK-S-USR-EXPIRY-TS(WK-N-J) <                                      
053000        WK-S-USR-EXPIRY-TS(WK-N-J + 1)                                    
053100        PERFORM F024-SWAP-ENTRIES THRU F024-EX                            
053200     ELSE                                                                 
053300        IF WK-S-USR-EXPIRY-TS(WK-N-J) =                                   
053400           WK-S-USR-EXPIRY-TS(WK-N-J + 1)                                 
053500           AND WK-S-USR-SEQ(WK-N-J) < WK-S-USR-SEQ(WK-N-J + 1)            
053600           PERFORM F024-SWAP-ENTRIES THRU F024-EX                         
053700        END-IF                                                            
053800     END-IF.                                                              
053900 F022-EX.                                                                 
054000     EXIT.                                                                
054100                                                                          
054200 F024-SWAP-ENTRIES.                                                       
054300     MOVE WK-S-USR-DIR-IDX(WK-N-J)   TO WK-N-TEMP-IDX.                    
054400     MOVE WK-S-USR-EXPIRY-TS(WK-N-J) TO WK-N-TEMP-TS.                     
054500     MOVE WK-S-USR-SEQ(WK-N-J)       TO WK-N-TEMP-SEQ.                    
054600     MOVE WK-S-USR-DIR-IDX(WK-N-J + 1)                                    
054700        TO WK-S-USR-DIR-IDX(WK-N-J).                                      
054800     MOVE WK-S-USR-EXPIRY-TS(WK-N-J + 1)                                  
054900        TO WK-S-USR-EXPIRY-TS(WK-N-J).                                    
055000     MOVE WK-S-USR-SEQ(WK-N-J + 1)                                        
055100        TO WK-S-USR-SEQ(WK-N-J).                                          
055200     MOVE WK-N-TEMP-IDX TO WK-S-USR-DIR-IDX(WK-N-J + 1).                  
055300     MOVE WK-N-TEMP-TS  TO WK-S-USR-EXPIRY-TS(WK-N-J + 1).                
055400     MOVE WK-N-TEMP-SEQ TO WK-S-USR-SEQ(WK-N-J + 1).                      
055500 F024-EX.                                                                 
055600     EXIT.                                                                
055700                                                                          
055800*        RE-SORT THE EVICTION CANDIDATES (POSITIONS 6 ONWARD)             
055900*        DESCENDING BY THEIR ORIGINAL DIRECTORY POSITION SO               
056000*        F030 CAN DELETE HIGH INDEX FIRST - EACH DELETE ONLY              
056100*        SHIFTS ENTRIES ABOVE IT, SO A HIGH-TO-LOW DELETE ORDER           
056200*        NEVER INVALIDATES AN INDEX STILL WAITING TO BE USED.             
056300 F050-SORT-CANDIDATES-BY-DIRIDX.                                          
056400     IF WK-S-USR-SES-COUNT > 6                                            
056500        PERFORM F051-OUTER-PASS THRU F051-EX                              
056600           VARYING WK-N-I FROM 6 BY 1                                     
056700           UNTIL WK-N-I > WK-S-USR-SES-COUNT                              
056800     END-IF.                                                              
056900 F050-EX.                                                                 
057000     EXIT.                                                                
057100                                                                          
057200 F051-OUTER-PASS.                                                         
057300     PERFORM F052-INNER-COMPARE THRU F052-EX                              
057400        VARYING WK-N-J FROM 6 BY 1                                        
057500        UNTIL WK-N-J >= WK-S-USR-SES-COUNT.                               
057600 F051-EX.                                                                 
057700     EXIT.                                                                
057800                                                                          
057900 F052-INNER-COMPARE.                                                      
058000     IF WK-S-USR-DIR-IDX(WK-N-J) < WK-S-USR-DIR-IDX(WK-N-J + 1)           
058100        PERFORM F024-SWAP-ENTRIES THRU F024-EX                            
058200     END-IF.                                                              
058300 F052-EX.                                                                 
058400     EXIT.                                                                
058500                                                                          
058600 F030-EVICT-EXCESS.                                                       
058700     MOVE WK-S-USR-DIR-IDX(WK-N-SUB) TO WK-N-EVICT-DIR-IDX.               
058800     MOVE WK-S-DIR-RELKEY(WK-N-EVICT-DIR-IDX) TO WK-S-REL-KEY.            
058900     DELETE ACBSES RECORD                                                 
059000        INVALID KEY                                                       
059100           MOVE "ACBSES" TO WK-S-FILE                                     
059200           MOVE "DELETE" TO WK-S-MODE                                     
059300           GO TO Y900-ABNORMAL-TERMINATION                                
059400     END-DELETE.                                                          
059500     PERFORM F045-SHIFT-DIRECTORY-UP THRU F045-EX                         
059600        VARYING WK-N-SHIFT-SUB FROM WK-N-EVICT-DIR-IDX BY 1               
059700        UNTIL WK-N-SHIFT-SUB >= WK-S-DIR-COUNT.                           
059800     SUBTRACT 1 FROM WK-S-DIR-COUNT.                                      
059900     ADD 1 TO WK-S-EVICTED-CNT.                                           
060000 F030-EX.                                                                 
060100     EXIT.                                                                
060200                                                                          
060300 F045-SHIFT-DIRECTORY-UP.                                                 
060400     MOVE WK-S-DIR-USERID(WK-N-SHIFT-SUB + 1)                             
060500        TO WK-S-DIR-USERID(WK-N-SHIFT-SUB).                               
060600     MOVE WK-S-DIR-SEQ(WK-N-SHIFT-SUB + 1)                                
060700        TO WK-S-DIR-SEQ(WK-N-SHIFT-SUB).                                  
060800     MOVE WK-S-DIR-TOKEN(WK-N-SHIFT-SUB + 1)                              
060900        TO WK-S-DIR-TOKEN(WK-N-SHIFT-SUB).                                
061000     MOVE WK-S-DIR-EXPIRY-TS(WK-N-SHIFT-SUB + 1)                          
061100        TO WK-S-DIR-EXPIRY-TS(WK-N-SHIFT-SUB).                            
061200     MOVE WK-S-DIR-RELKEY(WK-N-SHIFT-SUB + 1)                             
061300        TO WK-S-DIR-RELKEY(WK-N-SHIFT-SUB).                               
061400 F045-EX.                                                                 
061500     EXIT.                                                                
061600                                                                          
061700*-----------------------------------------------------------------        
061800*    G100 - LINEAR LOOKUP OF A SESSION BY TOKEN (NOT THE                  
061900*           DIRECTORY'S ASCENDING KEY, SO SEARCH ALL DOES NOT             
062000*           APPLY HERE)                                                   
062100*-----------------------------------------------------------------        
062200 G100-FIND-BY-TOKEN.                                                      
062300     SET WK-C-NOT-FOUND TO TRUE.                                          
062400     IF WK-S-DIR-COUNT > 0                                                
062500        SET WK-S-DIR-IDX TO 1                                             
062600        SEARCH WK-S-DIR-ENTRY                                             
062700           AT END                                                         
062800              SET WK-C-NOT-FOUND TO TRUE                                  
062900           WHEN WK-S-DIR-TOKEN(WK-S-DIR-IDX) = WK-S-TOKEN-LOOKUP          
063000              SET WK-C-FOUND TO TRUE                                      
063100        END-SEARCH                                                        
063200     END-IF.                                                              
063300 G100-EX.                                                                 
063400     EXIT.                                                                
063500                                                                          
063600*-----------------------------------------------------------------        
063700*    Y900 - ABNORMAL TERMINATION - A TFSACSES I/O REQUEST FAILED          
063800*           IN A WAY THE BUSINESS RULES DO NOT COVER                      
063900*-----------------------------------------------------------------        
064000 Y900-ABNORMAL-TERMINATION.                                               
064100     MOVE WK-C-FILE-STATUS TO WK-S-FS.                                    
064200     MOVE "ACBSESS" TO WK-S-ERROR-CD.                                     
064300     MOVE WK-S-RUN-DATE TO WK-S-FAIL-TS-DATE.                             
064400     MOVE WK-S-RUN-TIME TO WK-S-FAIL-TS-TIME.                             
064500     DISPLAY "ACBSESS - ABNORMAL TERMINATION - FILE "                     
064600             WK-S-FILE " MODE " WK-S-MODE                                 
064700             " KEY " WK-S-KEY " STATUS " WK-S-FS                          
064800             " RUN TS " WK-S-FAIL-TS.                                     
064900     MOVE 16 TO RETURN-CODE.                                              
065000     GOBACK.                                                              
065100 Y900-EX.                                                                 
065200     EXIT.                                                                
065300                                                                          
065400*-----------------------------------------------------------------        
065500************** END OF PROGRAM SOURCE -  ACBSESS ***************           
065600*-----------------------------------------------------------------        
