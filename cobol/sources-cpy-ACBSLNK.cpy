000100*****************************************************************         
000200* ACBSLNK  -  LINKAGE PARAMETER BLOCK FOR CALL 'ACBSESS'        *         
000300* ONE RECORD SERVES ISSUE (LOGIN), REFRESH AND LOGOUT - THE     *         
000400* CALLED FUNCTION IS SELECTED BY WK-S-FUNCTION.                 *         
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                            *         
000700*****************************************************************         
000800* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 ORIGINAL           *         
000900*                  PARAMETER BLOCK - ISSUE AND THE 5-DEVICE     *         
001000*                  EVICTION RULE.                               *         
001100* ACB044 TFNGWP   22/11/2017 - PCRACBMOB-201 ADDED REFRESH      *         
001200*                  AND LOGOUT FUNCTIONS.                        *         
001300*****************************************************************         
001400                                                                          
001500 01  WK-S-PARMS.                                                          
001600     05  WK-S-INPUT.                                                      
001700         10  WK-S-FUNCTION       PIC X(08).                               
001800*                  ISSUE / REFRESH / LOGOUT                               
001900         10  WK-S-USER-ID        PIC X(36).                               
002000*                  ISSUE ONLY - OWNER OF THE NEW SESSION                  
002100         10  WK-S-DEVICE-ID      PIC X(20).                               
002200*                  ISSUE ONLY                                             
002300         10  WK-S-REFRESH-TOKEN-IN                                        
002400                                 PIC X(36).                               
002500*                  REFRESH / LOGOUT - TOKEN PRESENTED                     
002600         10  WK-S-RUN-DATE       PIC 9(08).                               
002700         10  WK-S-RUN-TIME       PIC 9(06).                               
002800     05  WK-S-OUTPUT.                                                     
002900         10  WK-S-STATUS         PIC X(02).                               
003000*                  "00" SUCCESS, "40" INVALID TOKEN,                      
003100*                  "41" EXPIRED TOKEN                                     
003200         10  WK-S-ACCESS-TOKEN   PIC X(36).                               
003300*                  ISSUE / REFRESH                                        
003400         10  WK-S-REFRESH-TOKEN-OUT                                       
003500                                 PIC X(36).                               
003600*                  ISSUE / REFRESH                                        
003700         10  WK-S-EVICTED-CNT    PIC 9(02).                               
003800*                  SESSIONS EVICTED BY THE 5-DEVICE FIFO RULE             
003900     05  WK-S-DIAGNOSTIC.                                                 
004000         10  WK-S-ERROR-CD       PIC X(07).                               
004100         10  WK-S-FILE           PIC X(08).                               
004200         10  WK-S-MODE           PIC X(07).                               
004300         10  WK-S-KEY            PIC X(30).                               
004400         10  WK-S-FS             PIC X(02).                               
004500     05  FILLER                  PIC X(04).                               
004600*                  RESERVED FOR FUTURE GROWTH                             
