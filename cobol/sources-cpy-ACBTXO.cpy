000100*****************************************************************         
000200* ACBTXO  -  ACCOUNT TRANSACTION OUTPUT RECORD LAYOUT           *         
000300* ONE ROW PER RESULT, WRITTEN 1:1 WITH ACBTXI IN INPUT ORDER.   *         
000400* FILE ASSIGNED TO DATABASE-ACBTXNO.  RECORD IS 160 BYTES       *         
000500* LONG.                                                         *         
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                            *         
000800*****************************************************************         
000900* ACB001 TFFONGHL 19/03/1989 - ORIGINAL LAYOUT - REGISTER AND   *         
001000*                  LOGIN RESULTS ONLY.                          *         
001100* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 MOBILE SESSION     *         
001200*                  LIMIT PROJECT - ADDED OUT-ACCESS-TOKEN,      *         
001300*                  OUT-REFRESH-TOKEN AND OUT-EVICTED-CNT.       *         
001400*****************************************************************         
001500                                                                          
001600 01  ACBTXO-RECORD.                                                       
001700     05  OUT-TYPE                PIC X(08).                               
001800*            ECHOED TXN-TYPE                                              
001900     05  OUT-USERNAME            PIC X(30).                               
002000*            ECHOED/LOOKED-UP USERNAME                                    
002100     05  OUT-STATUS              PIC X(02).                               
002200*            "00" SUCCESS, ELSE RULE-FAILURE CODE - SEE                   
002300*            ACBUSRM/ACBSESS PROCESSING FOR THE CODE TABLE                
002400     05  OUT-USER-ID             PIC X(36).                               
002500*            REGISTER / LOGIN                                             
002600     05  OUT-RECOVERY-KEY        PIC X(08).                               
002700*            REGISTER / RESETPW                                           
002800     05  OUT-ACCESS-TOKEN        PIC X(36).                               
002900*            LOGIN / REFRESH                                              
003000     05  OUT-REFRESH-TOKEN       PIC X(36).                               
003100*            LOGIN / REFRESH                                              
003200     05  OUT-EVICTED-CNT         PIC 9(02).                               
003300*            SESSIONS EVICTED BY THE 5-DEVICE FIFO RULE                   
003400     05  FILLER                  PIC X(02).                               
003500*            RESERVED FOR FUTURE GROWTH                                   
