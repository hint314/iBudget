000100*****************************************************************         
000200* ACBCMWS   -  ACB SUBSYSTEM COMMON WORK AREA                   *         
000300*****************************************************************         
000400* COPIED INTO EVERY ACB PROGRAM SO THAT FILE-STATUS TESTING     *         
000500* READS THE SAME WAY IN ACBMAIN, ACBUSRM, ACBSESS AND ACBTOKN.  *         
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                            *         
000800*****************************************************************         
000900* ACB001 TFFONGHL 19/03/1989 - ORIGINAL COMMON AREA FOR THE     *         
001000*                  ACCOUNT CONTROL BATCH REWRITE.               *         
001100* ACB014 TFLIMKS  11/09/1998 - Y2K REMEDIATION - NO DATE FIELDS *         
001200*                  HELD HERE, NO CHANGE REQUIRED. LOGGED FOR    *         
001300*                  THE Y2K SIGN-OFF REGISTER ONLY.              *         
001400* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 MOBILE SESSION     *         
001500*                  LIMIT PROJECT - ADDED WK-C-DUPLICATE-KEY     *         
001600*                  FOR THE NEW RELATIVE FILE INSERT LOGIC.      *         
001700*****************************************************************         
001800                                                                          
001900 01  WK-C-FILE-STATUS           PIC X(02).                                
002000     88  WK-C-SUCCESSFUL                    VALUE "00".                   
002100     88  WK-C-DUPLICATE-KEY                 VALUE "22".                   
002200     88  WK-C-RECORD-NOT-FOUND              VALUE "23" "35" "46".         
002300     88  WK-C-AT-END                        VALUE "10".                   
002400     88  WK-C-NO-STORAGE                    VALUE "24".                   
002500                                                                          
002600* ------------------ GENERAL PURPOSE SWITCHES -------------------         
002700 01  WK-C-EOF-SWITCH             PIC X(01)  VALUE "N".                    
002800     88  WK-C-EOF                           VALUE "Y".                    
002900     88  WK-C-NOT-EOF                       VALUE "N".                    
003000                                                                          
003100 01  WK-C-FOUND-SWITCH           PIC X(01)  VALUE "N".                    
003200     88  WK-C-FOUND                         VALUE "Y".                    
003300     88  WK-C-NOT-FOUND                     VALUE "N".                    
