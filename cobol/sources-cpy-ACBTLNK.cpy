000100*****************************************************************         
000200* ACBTLNK  -  LINKAGE PARAMETER BLOCK FOR CALL 'ACBTOKN'        *         
000300* SERVES CALENDAR TTL ARITHMETIC AND OPAQUE IDENTIFIER          *         
000400* GENERATION - THE CALLED FUNCTION IS SELECTED BY               *         
000500* WK-T-FUNCTION.                                                *         
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                            *         
000800*****************************************************************         
000900* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 ORIGINAL           *         
001000*                  PARAMETER BLOCK - ADDMIN/ADDDAY TTL MATH     *         
001100*                  AND GENTOKN/GENUID/GENRKEY IDENTIFIERS.      *         
001200*****************************************************************         
001300                                                                          
001400 01  WK-T-PARMS.                                                          
001500     05  WK-T-INPUT.                                                      
001600         10  WK-T-FUNCTION       PIC X(08).                               
001700*                  ADDMIN / ADDDAY / GENTOKN / GENUID / GENRKEY           
001800         10  WK-T-BASE-DATE      PIC 9(08).                               
001900*                  ADDMIN / ADDDAY - CCYYMMDD TO ADD TO                   
002000         10  WK-T-BASE-TIME      PIC 9(06).                               
002100*                  ADDMIN / ADDDAY - HHMMSS TO ADD TO                     
002200         10  WK-T-TTL-AMT        PIC 9(04).                               
002300*                  ADDMIN - MINUTES TO ADD, ADDDAY - DAYS                 
002400     05  WK-T-OUTPUT.                                                     
002500         10  WK-T-NEW-DATE       PIC 9(08).                               
002600*                  ADDMIN / ADDDAY RESULT DATE                            
002700         10  WK-T-NEW-TIME       PIC 9(06).                               
002800*                  ADDMIN / ADDDAY RESULT TIME                            
002900         10  WK-T-GEN-ID         PIC X(36).                               
003000*                  GENTOKN / GENUID RESULT                                
003100         10  WK-T-GEN-KEY        PIC X(08).                               
003200*                  GENRKEY RESULT                                         
003300     05  FILLER                  PIC X(04).                               
003400*                  RESERVED FOR FUTURE GROWTH                             
