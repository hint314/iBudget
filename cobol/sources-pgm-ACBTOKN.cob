000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     ACBTOKN.                                                 
000500 AUTHOR.         NG WEI PENG.                                             
000600 INSTALLATION.   TFS - RETAIL BANKING SYSTEMS.                            
000700 DATE-WRITTEN.   07 FEB 2016.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : CALLED ROUTINE - ISSUES OPAQUE ACCESS/REFRESH              
001200*              TOKEN-IDS AND RECOVERY KEYS FOR THE MOBILE                 
001300*              SESSION GOVERNOR, AND DOES THE CALENDAR                    
001400*              ARITHMETIC TO MOVE A RUN DATE/TIME FORWARD BY A            
001500*              TOKEN'S TTL. NO CRYPTOGRAPHY IS DONE HERE - THE            
001600*              IDENTIFIERS ARE OPAQUE CONTROL NUMBERS ONLY,               
001700*              SIGNING/HASHING REMAINS A SEPARATE CONCERN.                
001800*-----------------------------------------------------------------        
001900* HISTORY OF MODIFICATION:                                                
002000*-----------------------------------------------------------------        
002100* MOD.#  INIT      DATE        DESCRIPTION                                
002200* ------ --------- ----------  -----------------------------              
002300* ACB037 TFNGWP    07/02/2016  PCRACBMOB-114 MOBILE SESSION               
002400*                              LIMIT PROJECT - INITIAL VERSION.           
002500*                              ADDMIN/ADDDAY TTL ARITHMETIC AND           
002600*                              GENTOKN/GENUID/GENRKEY.                    
002700* ACB041 TFNGWP    14/06/2016  PCRACBMOB-159 CORRECTED LEAP               
002800*                              YEAR TEST - CENTURY YEARS NOT              
002900*                              DIVISIBLE BY 400 WERE BEING                
003000*                              TREATED AS LEAP YEARS.                     
003100* ACB058 TFTANKL   03/09/1998  Y2K REMEDIATION - CONFIRMED NO             
003200*                              2-DIGIT YEAR ARITHMETIC IS USED            
003300*                              IN THIS PROGRAM. NO CODE CHANGE.           
003400*-----------------------------------------------------------------        
003500 EJECT                                                                    
003600*****************                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800*****************                                                         
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-AS400.                                              
004100 OBJECT-COMPUTER. IBM-AS400.                                              
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
004300                   UPSI-0 IS UPSI-SWITCH-0                                
004400                     ON  STATUS IS U0-ON                                  
004500                     OFF STATUS IS U0-OFF.                                
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900                                                                          
005000***************                                                           
005100 DATA DIVISION.                                                           
005200***************                                                           
005300 FILE SECTION.                                                            
005400*************************                                                 
005500 WORKING-STORAGE SECTION.                                                 
005600*************************                                                 
005700 01  FILLER                  PIC X(24)  VALUE                             
005800     "** PROGRAM ACBTOKN   **".                                           
005900                                                                          
006000* ---------------- RETAINED BETWEEN CALLS ------------------*             
006100 01  WK-N-CALL-CTR           PIC 9(09)  COMP VALUE ZERO.                  
006200*        BUMPED EVERY CALL SO TWO IDENTIFIERS ISSUED IN THE               
006300*        SAME RUN-DATE/TIME SECOND STILL DIFFER                           
006400                                                                          
006500* ---------------- DAYS-IN-MONTH TABLE ----------------------*            
006600 01  WK-N-DIM-VALUES         PIC X(24)  VALUE                             
006700     "312831303130313130313031".                                          
006800 01  WK-N-DIM-TBL REDEFINES WK-N-DIM-VALUES.                              
006900     05  WK-N-DIM            PIC 9(02)  OCCURS 12 TIMES.                  
007000                                                                          
007100* ---------------- KEY/TOKEN ALPHABET -------------------------*          
007200 01  WK-C-ALPHABET-STR       PIC X(36)  VALUE                             
007300     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".                              
007400 01  WK-C-ALPHABET REDEFINES WK-C-ALPHABET-STR.                           
007500     05  WK-C-ALPHA-CHAR     PIC X(01)  OCCURS 36 TIMES.                  
007600                                                                          
007700 01  WK-C-KEY-BUILD          PIC X(08)  VALUE SPACES.                     
007800 01  WK-C-KEY-BUILD-TBL REDEFINES WK-C-KEY-BUILD.                         
007900     05  WK-C-KEY-CHAR       PIC X(01)  OCCURS 8 TIMES.                   
008000                                                                          
008100* ---------------- WORKING DATE/TIME BROKEN OUT ---------------*          
008200 01  WK-N-WORK-DATE          PIC 9(08).                                   
008300 01  WK-N-WORK-DATE-BRK REDEFINES WK-N-WORK-DATE.                         
008400     05  WK-N-WORK-CCYY      PIC 9(04).                                   
008500     05  WK-N-WORK-MM        PIC 9(02).                                   
008600     05  WK-N-WORK-DD        PIC 9(02).                                   
008700                                                                          
008800 01  WK-N-WORK-TIME          PIC 9(06).                                   
008900 01  WK-N-WORK-TIME-BRK REDEFINES WK-N-WORK-TIME.                         
009000     05  WK-N-WORK-HH        PIC 9(02).                                   
009100     05  WK-N-WORK-MN        PIC 9(02).                                   
009200     05  WK-N-WORK-SS        PIC 9(02).                                   
009300                                                                          
009400 01  WK-C-LEAP-SWITCH        PIC X(01)  VALUE "N".                        
009500     88  WK-C-LEAP-YEAR                 VALUE "Y".                        
009600     88  WK-C-NOT-LEAP-YEAR             VALUE "N".                        
009700                                                                          
009800* ---------------- SCRATCH ARITHMETIC -------------------------*          
009900 01  WK-N-SEED               PIC 9(09)  COMP.                             
010000 01  WK-N-QUOT                PIC 9(09) COMP.                             
010100 01  WK-N-REM                PIC 9(02)  COMP.                             
010200 01  WK-N-SUB                PIC 9(02)  COMP.                             
010300                                                                          
010400****************                                                          
010500 LINKAGE SECTION.                                                         
010600****************                                                          
010700     COPY ACBTLNK.                                                        
010800                                                                          
010900 EJECT                                                                    
011000****************************************                                  
011100 PROCEDURE DIVISION USING WK-T-PARMS.                                     
011200****************************************                                  
011300 MAIN-MODULE.                                                             
011400     PERFORM B000-MAIN-PROCESSING                                         
011500        THRU B999-MAIN-PROCESSING-EX.                                     
011600 GOBACK.                                                                  
011700                                                                          
011800*-----------------------------------------------------------------        
011900 B000-MAIN-PROCESSING.                                                    
012000*-----------------------------------------------------------------        
012100     ADD 1 TO WK-N-CALL-CTR.                                              
012200     EVALUATE WK-T-FUNCTION                                               
012300        WHEN "ADDMIN"                                                     
012400           PERFORM C100-ADD-MINUTES THRU C100-EX                          
012500        WHEN "ADDDAY"                                                     
012600           PERFORM C200-ADD-DAYS    THRU C200-EX                          
012700        WHEN "GENTOKN"                                                    
012800           PERFORM C300-GENERATE-ID THRU C300-EX                          
012900        WHEN "GENUID"                                                     
013000           PERFORM C300-GENERATE-ID THRU C300-EX                          
013100        WHEN "GENRKEY"                                                    
013200           PERFORM C400-GENERATE-KEY THRU C400-EX                         
013300        WHEN OTHER                                                        
013400           CONTINUE                                                       
013500     END-EVALUATE.                                                        
013600                                                                          
013700 B999-MAIN-PROCESSING-EX.                                                 
013800     EXIT.                                                                
013900                                                                          
014000*-----------------------------------------------------------------        
014100*    C100 - ADD WK-T-TTL-AMT MINUTES TO THE BASE DATE/TIME                
014200*-----------------------------------------------------------------        
014300 C100-ADD-MINUTES.                                                        
014400     MOVE WK-T-BASE-DATE TO WK-N-WORK-DATE.                               
014500     MOVE WK-T-BASE-TIME TO WK-N-WORK-TIME.                               
014600     ADD WK-T-TTL-AMT TO WK-N-WORK-MN.                                    
014700     PERFORM C110-CARRY-MINUTES THRU C110-EX                              
014800        UNTIL WK-N-WORK-MN < 60.                                          
014900     PERFORM C120-CARRY-HOURS THRU C120-EX                                
015000        UNTIL WK-N-WORK-HH < 24.                                          
015100     MOVE WK-N-WORK-DATE TO WK-T-NEW-DATE.                                
015200     MOVE WK-N-WORK-TIME TO WK-T-NEW-TIME.                                
015300 C100-EX.                                                                 
015400     EXIT.                                                                
015500                                                                          
015600 C110-CARRY-MINUTES.                                                      
015700     SUBTRACT 60 FROM WK-N-WORK-MN.                                       
015800     ADD 1 TO WK-N-WORK-HH.                                               
015900 C110-EX.                                                                 
016000     EXIT.                                                                
016100                                                                          
016200 C120-CARRY-HOURS.                                                        
016300     SUBTRACT 24 FROM WK-N-WORK-HH.                                       
016400     PERFORM C210-ADD-ONE-DAY THRU C210-EX.                               
016500 C120-EX.                                                                 
016600     EXIT.                                                                
016700                                                                          
016800*-----------------------------------------------------------------        
016900*    C200 - ADD WK-T-TTL-AMT WHOLE DAYS TO THE BASE DATE,                 
017000*           TIME-OF-DAY HELD CONSTANT                                     
017100*-----------------------------------------------------------------        
017200 C200-ADD-DAYS.                                                           
017300     MOVE WK-T-BASE-DATE TO WK-N-WORK-DATE.                               
017400     PERFORM C210-ADD-ONE-DAY THRU C210-EX                                
017500        WK-T-TTL-AMT TIMES.                                               
017600     MOVE WK-N-WORK-DATE TO WK-T-NEW-DATE.                                
017700     MOVE WK-T-BASE-TIME TO WK-T-NEW-TIME.                                
017800 C200-EX.                                                                 
017900     EXIT.                                                                
018000                                                                          
018100 C210-ADD-ONE-DAY.                                                        
018200     PERFORM C220-SET-LEAP-SWITCH THRU C220-EX.                           
018300     IF WK-N-WORK-MM = 2 AND WK-C-LEAP-YEAR                               
018400        ADD 1 TO WK-N-DIM(2)                                              
018500     END-IF.                                                              
018600     ADD 1 TO WK-N-WORK-DD.                                               
018700     IF WK-N-WORK-DD > WK-N-DIM(WK-N-WORK-MM)                             
018800        MOVE 1 TO WK-N-WORK-DD                                            
018900        ADD 1 TO WK-N-WORK-MM                                             
019000        IF WK-N-WORK-MM > 12                                              
019100           MOVE 1 TO WK-N-WORK-MM                                         
019200           ADD 1 TO WK-N-WORK-CCYY                                        
019300        END-IF                                                            
019400     END-IF.                                                              
019500     IF WK-N-WORK-MM = 2 AND WK-C-LEAP-YEAR                               
019600        SUBTRACT 1 FROM WK-N-DIM(2)                                       
019700     END-IF.                                                              
019800 C210-EX.                                                                 
019900     EXIT.                                                                
020000                                                                          
020100 C220-SET-LEAP-SWITCH.                                                    
020200     MOVE "N" TO WK-C-LEAP-SWITCH.                                        
020300     DIVIDE WK-N-WORK-CCYY BY 4 GIVING WK-N-QUOT                          
020400        REMAINDER WK-N-REM.                                               
020500     IF WK-N-REM = 0                                                      
020600        MOVE "Y" TO WK-C-LEAP-SWITCH                                      
020700        DIVIDE WK-N-WORK-CCYY BY 100 GIVING WK-N-QUOT                     
020800           REMAINDER WK-N-REM                                             
020900        IF WK-N-REM = 0                                                   
021000           MOVE "N" TO WK-C-LEAP-SWITCH                                   
021100           DIVIDE WK-N-WORK-CCYY BY 400 GIVING WK-N-QUOT                  
021200              REMAINDER WK-N-REM                                          
021300           IF WK-N-REM = 0                                                
021400              MOVE "Y" TO WK-C-LEAP-SWITCH                                
021500           END-IF                                                         
021600        END-IF                                                            
021700     END-IF.                                                              
021800 C220-EX.                                                                 
021900     EXIT.                                                                
022000                                                                          
022100*-----------------------------------------------------------------        
022200*    C300 - BUILD A 36-BYTE OPAQUE TOKEN-ID / USER-ID                     
022300*-----------------------------------------------------------------        
022400 C300-GENERATE-ID.                                                        
022500     MOVE SPACES TO WK-T-GEN-ID.                                          
022600     STRING "ACB" WK-T-BASE-DATE WK-T-BASE-TIME WK-N-CALL-CTR             
022700        DELIMITED BY SIZE INTO WK-T-GEN-ID.                               
022800 C300-EX.                                                                 
022900     EXIT.                                                                
023000                                                                          
023100*-----------------------------------------------------------------        
023200*    C400 - BUILD AN 8-BYTE OPAQUE RECOVERY KEY                           
023300*-----------------------------------------------------------------        
023400 C400-GENERATE-KEY.                                                       
023500     MOVE SPACES TO WK-C-KEY-BUILD.                                       
023600     PERFORM C410-BUILD-KEY-CHAR THRU C410-EX                             
023700        VARYING WK-N-SUB FROM 1 BY 1                                      
023800        UNTIL WK-N-SUB > 8.                                               
023900     MOVE WK-C-KEY-BUILD TO WK-T-GEN-KEY.                                 
024000 C400-EX.                                                                 
024100     EXIT.                                                                
024200                                                                          
024300 C410-BUILD-KEY-CHAR.                                                     
024400     COMPUTE WK-N-SEED = WK-N-CALL-CTR                                    
024500                        + (WK-T-BASE-TIME * WK-N-SUB)                     
024600                        + (WK-T-BASE-DATE * WK-N-SUB).                    
024700     DIVIDE WK-N-SEED BY 36 GIVING WK-N-QUOT                              
024800        REMAINDER WK-N-REM.                                               
024900     ADD 1 TO WK-N-REM.                                                   
025000     MOVE WK-C-ALPHA-CHAR(WK-N-REM) TO WK-C-KEY-CHAR(WK-N-SUB).           
025100 C410-EX.                                                                 
025200     EXIT.                                                                
025300                                                                          
025400*-----------------------------------------------------------------        
025500************** END OF PROGRAM SOURCE -  ACBTOKN ***************           
025600*-----------------------------------------------------------------        
