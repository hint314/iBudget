000100*****************************************************************         
000200* ACBSES  -  TFSACSES MASTER RECORD LAYOUT                      *         
000300* ONE ROW PER ACTIVE REFRESH-TOKEN / DEVICE SESSION.  FILE      *         
000400* TFSACSES IS ORGANIZED RELATIVE, KEYED LOGICALLY BY            *         
000500* SES-USER-ID + SES-SEQ (SEE ACBSESS FOR THE IN-MEMORY          *         
000600* DIRECTORY). RECORD IS 119 BYTES LONG.                         *         
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                            *         
000900*****************************************************************         
001000* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 MOBILE SESSION     *         
001100*                  LIMIT PROJECT - ORIGINAL LAYOUT FOR THE      *         
001200*                  5-DEVICE REFRESH-TOKEN GOVERNOR.             *         
001300* ACB044 TFNGWP   22/11/2017 - PCRACBMOB-201 ADDED SES-SEQ SO   *         
001400*                  THE EVICTION ROUTINE CAN BREAK EXPIRY TIES   *         
001500*                  WITHOUT RE-READING TFSACSES.                 *         
001600*****************************************************************         
001700                                                                          
001800 01  ACBSES-RECORD.                                                       
001900     05  SES-USER-ID             PIC X(36).                               
002000*            FOREIGN KEY TO USR-ID ON TFSACUSR                            
002100     05  SES-SEQ                 PIC 9(04).                               
002200*            MONOTONIC ISSUE SEQUENCE - LOWER SEQ IS OLDER,               
002300*            BREAKS EXPIRY TIES IN THE FIFO EVICTION ROUTINE              
002400     05  SES-TOKEN               PIC X(36).                               
002500*            OPAQUE REFRESH-TOKEN IDENTIFIER                              
002600     05  SES-DEVICE-ID           PIC X(20).                               
002700*            DEVICE THIS SESSION BELONGS TO                               
002800     05  SES-EXPIRY-GRP.                                                  
002900         10  SES-EXPIRY-DATE     PIC 9(08).                               
003000*                  CCYYMMDD - SESSION EXPIRES ON/AFTER THIS DAY           
003100         10  SES-EXPIRY-TIME     PIC 9(06).                               
003200*                  HHMMSS PORTION OF THE EXPIRY INSTANT                   
003300     05  SES-EXPIRY-TS REDEFINES SES-EXPIRY-GRP                           
003400                                 PIC 9(14).                               
003500*            COMBINED VIEW, USED TO COMPARE EXPIRY AGAINST                
003600*            THE RUN DATE/TIME IN A SINGLE IF                             
003700     05  SES-STATUS              PIC X(01)  VALUE "A".                    
003800         88  SES-STATUS-ACTIVE              VALUE "A".                    
003900*            SET AT ISSUE, NOT YET DRIVEN BY ANY BATCH RULE               
004000     05  FILLER                  PIC X(08).                               
004100*            RESERVED FOR FUTURE GROWTH                                   
