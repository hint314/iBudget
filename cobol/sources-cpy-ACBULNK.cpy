000100*****************************************************************         
000200* ACBULNK  -  LINKAGE PARAMETER BLOCK FOR CALL 'ACBUSRM'        *         
000300* ONE RECORD SERVES REGISTER, LOGIN AND RESETPW - THE CALLED    *         
000400* FUNCTION IS SELECTED BY WK-U-FUNCTION.                        *         
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                            *         
000700*****************************************************************         
000800* ACB001 TFFONGHL 19/03/1989 - ORIGINAL PARAMETER BLOCK -       *         
000900*                  REGISTER AND LOGIN ONLY.                     *         
001000* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 ADDED RESETPW      *         
001100*                  FIELDS (WK-U-RECOVERY-KEY-IN/-OUT).          *         
001200*****************************************************************         
001300                                                                          
001400 01  WK-U-PARMS.                                                          
001500     05  WK-U-INPUT.                                                      
001600         10  WK-U-FUNCTION       PIC X(08).                               
001700*                  REGISTER / LOGIN / RESETPW                             
001800         10  WK-U-USERNAME       PIC X(30).                               
001900         10  WK-U-PASSWORD       PIC X(30).                               
002000         10  WK-U-CONFIRM-PW     PIC X(30).                               
002100*                  REGISTER ONLY                                          
002200         10  WK-U-RECOVERY-KEY-IN                                         
002300                                 PIC X(08).                               
002400*                  RESETPW ONLY - SUBMITTED RECOVERY KEY                  
002500         10  WK-U-DEVICE-ID      PIC X(20).                               
002600*                  REGISTER ONLY                                          
002700         10  WK-U-RUN-DATE       PIC 9(08).                               
002800         10  WK-U-RUN-TIME       PIC 9(06).                               
002900     05  WK-U-OUTPUT.                                                     
003000         10  WK-U-STATUS         PIC X(02).                               
003100*                  "00" SUCCESS, ELSE RULE-FAILURE CODE                   
003200         10  WK-U-USER-ID        PIC X(36).                               
003300*                  REGISTER (NEW) / LOGIN (FOUND)                         
003400         10  WK-U-RECOVERY-KEY-OUT                                        
003500                                 PIC X(08).                               
003600*                  REGISTER / RESETPW - NEWLY ISSUED KEY                  
003700     05  WK-U-DIAGNOSTIC.                                                 
003800         10  WK-U-ERROR-CD       PIC X(07).                               
003900         10  WK-U-FILE           PIC X(08).                               
004000         10  WK-U-MODE           PIC X(07).                               
004100         10  WK-U-KEY            PIC X(30).                               
004200         10  WK-U-FS             PIC X(02).                               
004300     05  FILLER                  PIC X(04).                               
004400*                  RESERVED FOR FUTURE GROWTH                             
