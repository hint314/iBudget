000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     ACBUSRM.                                                 
000500 AUTHOR.         FONG HAN LIM.                                            
000600 INSTALLATION.   TFS - RETAIL BANKING SYSTEMS.                            
000700 DATE-WRITTEN.   19 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : CALLED ROUTINE - MAINTAINS TFSACUSR, THE ACCOUNT           
001200*              HOLDER MASTER.  SERVES REGISTER (NEW ACCOUNT               
001300*              HOLDER), LOGIN (CREDENTIAL CHECK) AND RESETPW              
001400*              (RECOVERY-KEY PASSWORD RESET).  TFSACUSR IS A              
001500*              RELATIVE FILE - THIS PROGRAM BUILDS AND KEEPS AN           
001600*              IN-MEMORY USERNAME DIRECTORY SO THE CALLER CAN             
001700*              LOOK A HOLDER UP BY USERNAME WITHOUT AN INDEXED            
001800*              PATH BEING AVAILABLE ON THIS RELEASE OF THE FILE.          
001900*-----------------------------------------------------------------        
002000* HISTORY OF MODIFICATION:                                                
002100*-----------------------------------------------------------------        
002200* MOD.#  INIT      DATE        DESCRIPTION                                
002300* ------ --------- ----------  -----------------------------              
002400* ACB001 TFFONGHL  19/03/1989  ORIGINAL VERSION - REGISTER AND            
002500*                              LOGIN ONLY, AGAINST TFSACUSR.              
002600* ACB014 TFLIMKS   11/09/1998  Y2K REMEDIATION - USR-CREATED-TS           
002700*                              AND USR-LAST-SYNC-TS WIDENED TO            
002800*                              CCYYMMDD. DIRECTORY REBUILD                
002900*                              LOGIC UNCHANGED.                           
003000* ACB037 TFNGWP    07/02/2016  PCRACBMOB-114 MOBILE SESSION               
003100*                              LIMIT PROJECT - ADDED RESETPW              
003200*                              FUNCTION, RECOVERY-KEY ISSUE AND           
003300*                              ROTATION, PASSWORD-POLICY CHECK            
003400*                              SHARED BY REGISTER AND RESETPW.            
003500* ACB071 TFNGWP    14/03/2018  PCRACBMOB-244 Y900 ERROR BRANCHES          
003600*                              PUT BACK TO GO TO - THEY HAD DRIFTED       
003700*                              TO PERFORM THRU ON A PRIOR PASS,           
003800*                              AGAINST HOUSE STANDARD.                    
003900* ACB072 TFNGWP    21/03/2018  PCRACBMOB-247 TFSACUSR WAS NEVER           
004000*                              BEING CLOSED.  A100 NOW SETS THE           
004100*                              DIRECTORY-LOADED SWITCH AS BEFORE,         
004200*                              AND A NEW "CLOSEDWN" FUNCTION              
004300*                              (SENT ONCE BY ACBMAIN AT END-OF-           
004400*                              JOB) CLOSES THE FILE THROUGH THE           
004500*                              NEW Z000-CLOSE-DOWN PARAGRAPH.             
004600* ACB073 TFNGWP    28/03/2018  PCRACBMOB-251 DROPPED THE "-FILE"          
004700*                              SUFFIX FROM THE SELECT/FD NAME -           
004800*                              SELECT/FD ACBUSR NOW, NOT ACBUSR-          
004900*                              FILE - TO MATCH HOUSE STYLE.               
005000*-----------------------------------------------------------------        
005100 EJECT                                                                    
005200*****************                                                         
005300 ENVIRONMENT DIVISION.                                                    
005400*****************                                                         
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-AS400.                                              
005700 OBJECT-COMPUTER. IBM-AS400.                                              
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
005900                   UPSI-0 IS UPSI-SWITCH-0                                
006000                     ON  STATUS IS U0-ON                                  
006100                     OFF STATUS IS U0-OFF.                                
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT ACBUSR ASSIGN TO DATABASE-ACBUSR                              
006600         ORGANIZATION IS RELATIVE                                         
006700         ACCESS MODE IS DYNAMIC                                           
006800         RELATIVE KEY IS WK-U-REL-KEY                                     
006900         FILE STATUS IS WK-C-FILE-STATUS.                                 
007000                                                                          
007100***************                                                           
007200 DATA DIVISION.                                                           
007300***************                                                           
007400 FILE SECTION.                                                            
007500 FD  ACBUSR                                                               
007600     LABEL RECORDS ARE STANDARD.                                          
007700     COPY ACBUSR.                                                         
007800                                                                          
007900*************************                                                 
008000 WORKING-STORAGE SECTION.                                                 
008100*************************                                                 
008200 01  FILLER                  PIC X(24)  VALUE                             
008300     "** PROGRAM ACBUSRM   **".                                           
008400                                                                          
008500     COPY ACBCMWS.                                                        
008600                                                                          
008700 01  WK-U-REL-KEY             PIC 9(06)  COMP.                            
008800 01  WK-U-MAX-RELKEY          PIC 9(06)  COMP VALUE ZERO.                 
008900                                                                          
009000* ------------- IN-MEMORY USERNAME DIRECTORY ------------------*          
009100*   BUILT ONCE PER RUN (THIS PROGRAM IS NOT MARKED INITIAL SO  *          
009200*   WORKING-STORAGE SURVIVES FROM CALL TO CALL) AND KEPT IN    *          
009300*   ASCENDING USERNAME SEQUENCE SO SEARCH ALL CAN BE USED.     *          
009400 01  WK-U-LOADED-SWITCH       PIC X(01)  VALUE "N".                       
009500     88  WK-U-DIRECTORY-LOADED           VALUE "Y".                       
009600                                                                          
009700 01  WK-U-DIR-COUNT           PIC 9(06)  COMP VALUE ZERO.                 
009800 01  WK-U-DIRECTORY.                                                      
009900     05  WK-U-DIR-ENTRY OCCURS 1 TO 2000 TIMES                            
010000                        DEPENDING ON WK-U-DIR-COUNT                       
010100                        ASCENDING KEY WK-U-DIR-USERNAME                   
010200                        INDEXED BY WK-U-DIR-IDX.                          
010300         10  WK-U-DIR-USERNAME   PIC X(30).                               
010400         10  WK-U-DIR-RELKEY     PIC 9(06)  COMP.                         
010500                                                                          
010600* ------------- PASSWORD WORK AREA -----------------------------*         
010700 01  WK-U-PWLEN               PIC 9(02)  COMP VALUE ZERO.                 
010800 01  WK-U-HAS-LETTER-SW       PIC X(01)  VALUE "N".                       
010900     88  WK-U-HAS-LETTER                 VALUE "Y".                       
011000 01  WK-U-HAS-DIGIT-SW        PIC X(01)  VALUE "N".                       
011100     88  WK-U-HAS-DIGIT                  VALUE "Y".                       
011200 01  WK-U-POLICY-STATUS       PIC X(02)  VALUE "00".                      
011300                                                                          
011400 01  WK-U-PASSWORD-REV        PIC X(30)  VALUE SPACES.                    
011500 01  WK-U-PW-REV-TBL REDEFINES WK-U-PASSWORD-REV.                         
011600     05  WK-U-PW-REV-CHAR     PIC X(01)  OCCURS 30 TIMES.                 
011700                                                                          
011800 01  WK-U-COMPUTED-HASH       PIC X(60)  VALUE SPACES.                    
011900                                                                          
012000*   COMBINED VIEW OF THE NEW ACCOUNT HOLDER'S CREATED-TIMESTAMP,          
012100*   BUILT IN ONE MOVE THEN SPLIT BACK INTO USR-CREATED-DTE/TIM -          
012200*   SAME HOUSE PATTERN AS THE DATE/TIME GROUPS IN ACBUSR ITSELF.          
012300 01  WK-U-NEW-TS-GRP.                                                     
012400     05  WK-U-NEW-TS-DATE      PIC 9(08).                                 
012500     05  WK-U-NEW-TS-TIME      PIC 9(06).                                 
012600 01  WK-U-NEW-TS-VAL REDEFINES WK-U-NEW-TS-GRP                            
012700                            PIC 9(14).                                    
012800                                                                          
012900*   STAMPED ONLY IF Y900 FIRES, SO THE OPERATOR CAN SEE WHEN              
013000*   AGAINST THE RUN DATE/TIME THE I/O REQUEST FAILED.                     
013100 01  WK-U-FAIL-TS-GRP.                                                    
013200     05  WK-U-FAIL-TS-DATE     PIC 9(08).                                 
013300     05  WK-U-FAIL-TS-TIME     PIC 9(06).                                 
013400 01  WK-U-FAIL-TS REDEFINES WK-U-FAIL-TS-GRP                              
013500                            PIC 9(14).                                    
013600                                                                          
013700* ------------- SCRATCH SUBSCRIPTS / COUNTERS -------------------*        
013800 01  WK-N-SUB                 PIC 9(02)  COMP.                            
013900 01  WK-N-REV-POS             PIC 9(02)  COMP.                            
014000 01  WK-N-OLD-COUNT           PIC 9(06)  COMP.                            
014100 01  WK-N-INS-POS             PIC 9(06)  COMP.                            
014200 01  WK-N-SHIFT-SUB           PIC 9(06)  COMP.                            
014300                                                                          
014400* ------------- LOCAL COPY OF THE ACBTOKN PARAMETER BLOCK -------*        
014500     COPY ACBTLNK.                                                        
014600                                                                          
014700****************                                                          
014800 LINKAGE SECTION.                                                         
014900****************                                                          
015000     COPY ACBULNK.                                                        
015100                                                                          
015200 EJECT                                                                    
015300****************************************                                  
015400 PROCEDURE DIVISION USING WK-U-PARMS.                                     
015500****************************************                                  
015600 MAIN-MODULE.                                                             
015700     PERFORM A000-MAIN-PROCESSING                                         
015800        THRU A000-MAIN-PROCESSING-EX.                                     
015900 GOBACK.                                                                  
016000                                                                          
016100*-----------------------------------------------------------------        
016200 A000-MAIN-PROCESSING.                                                    
016300*-----------------------------------------------------------------        
016400*        "CLOSEDWN" IS SENT ONCE, BY ACBMAIN AT END-OF-JOB, AND           
016500*        SKIPS THE DIRECTORY LOAD - THERE IS NOTHING TO LOOK UP           
016600*        ON THE WAY OUT THE DOOR.                                         
016700     INITIALIZE WK-U-OUTPUT.                                              
016800     IF WK-U-FUNCTION = "CLOSEDWN"                                        
016900        PERFORM Z000-CLOSE-DOWN THRU Z000-EX                              
017000        GO TO A000-MAIN-PROCESSING-EX                                     
017100     END-IF.                                                              
017200     IF NOT WK-U-DIRECTORY-LOADED                                         
017300        PERFORM A100-LOAD-DIRECTORY THRU A100-EX                          
017400     END-IF.                                                              
017500     EVALUATE WK-U-FUNCTION                                               
017600        WHEN "REGISTER"                                                   
017700           PERFORM B100-REGISTER THRU B100-EX                             
017800        WHEN "LOGIN"                                                      
017900           PERFORM B200-LOGIN    THRU B200-EX                             
018000        WHEN "RESETPW"                                                    
018100           PERFORM B300-RESETPW  THRU B300-EX                             
018200        WHEN OTHER                                                        
018300           CONTINUE                                                       
018400     END-EVALUATE.                                                        
018500 A000-MAIN-PROCESSING-EX.                                                 
018600     EXIT.                                                                
018700                                                                          
018800*-----------------------------------------------------------------        
018900*    Z000 - END OF JOB - CLOSE TFSACUSR IF THIS RUN EVER OPENED           
019000*           IT.  A RUN WITH NO REGISTER/LOGIN/RESETPW TRAFFIC             
019100*           NEVER LOADS THE DIRECTORY, SO THERE IS NOTHING TO             
019200*           CLOSE IN THAT CASE.                                           
019300*-----------------------------------------------------------------        
019400 Z000-CLOSE-DOWN.                                                         
019500     IF WK-U-DIRECTORY-LOADED                                             
019600        CLOSE ACBUSR                                                      
019700     END-IF.                                                              
019800     MOVE "00" TO WK-U-STATUS.                                            
019900 Z000-EX.                                                                 
020000     EXIT.                                                                
020100                                                                          
020200*-----------------------------------------------------------------        
020300*    A100 - BUILD THE IN-MEMORY USERNAME DIRECTORY FROM TFSACUSR          
020400*-----------------------------------------------------------------        
020500 A100-LOAD-DIRECTORY.                                                     
020600     OPEN I-O ACBUSR.                                                     
020700     IF NOT WK-C-SUCCESSFUL                                               
020800        MOVE "ACBUSR"   TO WK-U-FILE                                      
020900        MOVE "OPEN I-O" TO WK-U-MODE                                      
021000        GO TO Y900-ABNORMAL-TERMINATION                                   
021100     END-IF.                                                              
021200     SET WK-C-NOT-EOF TO TRUE.                                            
021300     PERFORM A110-READ-DIRECTORY-REC THRU A110-EX                         
021400        UNTIL WK-C-EOF.                                                   
021500     SET WK-U-DIRECTORY-LOADED TO TRUE.                                   
021600 A100-EX.                                                                 
021700     EXIT.                                                                
021800                                                                          
021900 A110-READ-DIRECTORY-REC.                                                 
022000     READ ACBUSR NEXT RECORD                                              
022100        AT END                                                            
022200           SET WK-C-EOF TO TRUE                                           
022300        NOT AT END                                                        
022400           ADD 1 TO WK-U-DIR-COUNT                                        
022500           MOVE USR-USERNAME TO WK-U-DIR-USERNAME(WK-U-DIR-COUNT)         
022600           MOVE WK-U-REL-KEY TO WK-U-DIR-RELKEY(WK-U-DIR-COUNT)           
022700           IF WK-U-REL-KEY > WK-U-MAX-RELKEY                              
022800              MOVE WK-U-REL-KEY TO WK-U-MAX-RELKEY                        
022900           END-IF                                                         
023000     END-READ.                                                            
023100 A110-EX.                                                                 
023200     EXIT.                                                                
023300                                                                          
023400*-----------------------------------------------------------------        
023500*    B100 - REGISTER (BUSINESS RULE 1)                                    
023600*-----------------------------------------------------------------        
023700 B100-REGISTER.                                                           
023800     PERFORM C100-CHECK-PASSWORD-POLICY THRU C100-EX.                     
023900     IF WK-U-POLICY-STATUS NOT = "00"                                     
024000        MOVE WK-U-POLICY-STATUS TO WK-U-STATUS                            
024100     ELSE                                                                 
024200        IF WK-U-PASSWORD NOT = WK-U-CONFIRM-PW                            
024300           MOVE "12" TO WK-U-STATUS                                       
024400        ELSE                                                              
024500           PERFORM C200-FIND-USERNAME THRU C200-EX                        
024600           IF WK-C-FOUND                                                  
024700              MOVE "13" TO WK-U-STATUS                                    
024800           ELSE                                                           
024900              PERFORM D100-BUILD-NEW-USER THRU D100-EX                    
025000              MOVE "00" TO WK-U-STATUS                                    
025100           END-IF                                                         
025200        END-IF                                                            
025300     END-IF.                                                              
025400 B100-EX.                                                                 
025500     EXIT.                                                                
025600                                                                          
025700*-----------------------------------------------------------------        
025800*    B200 - LOGIN (BUSINESS RULE 2)                                       
025900*-----------------------------------------------------------------        
026000 B200-LOGIN.                                                              
026100     PERFORM C200-FIND-USERNAME THRU C200-EX.                             
026200     IF WK-C-NOT-FOUND                                                    
026300        MOVE "20" TO WK-U-STATUS                                          
026400     ELSE                                                                 
026500        MOVE WK-U-DIR-RELKEY(WK-U-DIR-IDX) TO WK-U-REL-KEY                
026600        READ ACBUSR                                                       
026700           INVALID KEY                                                    
026800              MOVE "20" TO WK-U-STATUS                                    
026900           NOT INVALID KEY                                                
027000              PERFORM E200-BUILD-PASSWORD-HASH THRU E200-EX               
027100              IF WK-U-COMPUTED-HASH = USR-PASSWD-HASH                     
027200                 MOVE "00" TO WK-U-STATUS                                 
027300                 MOVE USR-ID TO WK-U-USER-ID                              
027400              ELSE                                                        
027500                 MOVE "20" TO WK-U-STATUS                                 
027600              END-IF                                                      
027700        END-READ                                                          
027800     END-IF.                                                              
027900 B200-EX.                                                                 
028000     EXIT.                                                                
028100                                                                          
028200*-----------------------------------------------------------------        
028300*    B300 - RESETPW (BUSINESS RULE 3)                                     
028400*-----------------------------------------------------------------        
028500 B300-RESETPW.                                                            
028600     PERFORM C200-FIND-USERNAME THRU C200-EX.                             
028700     IF WK-C-NOT-FOUND                                                    
028800        MOVE "31" TO WK-U-STATUS                                          
028900     ELSE                                                                 
029000        MOVE WK-U-DIR-RELKEY(WK-U-DIR-IDX) TO WK-U-REL-KEY                
029100        READ ACBUSR                                                       
029200           INVALID KEY                                                    
029300              MOVE "31" TO WK-U-STATUS                                    
029400           NOT INVALID KEY                                                
029500              IF WK-U-RECOVERY-KEY-IN NOT = USR-RECOVERY-KEY              
029600                 MOVE "30" TO WK-U-STATUS                                 
029700              ELSE                                                        
029800                 PERFORM C100-CHECK-PASSWORD-POLICY THRU C100-EX          
029900                 IF WK-U-POLICY-STATUS NOT = "00"                         
030000                    MOVE WK-U-POLICY-STATUS TO WK-U-STATUS                
030100                 ELSE                                                     
030200                    PERFORM E200-BUILD-PASSWORD-HASH THRU E200-EX         
030300                    MOVE WK-U-COMPUTED-HASH TO USR-PASSWD-HASH            
030400                    PERFORM E300-GENERATE-RECOVERY-KEY THRU               
030500                       E300-EX                                            
030600                    REWRITE ACBUSR-RECORD                                 
030700                       INVALID KEY                                        
030800                          MOVE "31" TO WK-U-STATUS                        
030900                    END-REWRITE                                           
031000                    IF WK-U-STATUS NOT = "31"                             
031100                       MOVE "00" TO WK-U-STATUS                           
031200                    END-IF                                                
031300                 END-IF                                                   
031400              END-IF                                                      
031500        END-READ                                                          
031600     END-IF.                                                              
031700 B300-EX.                                                                 
031800     EXIT.                                                                
031900                                                                          
032000*-----------------------------------------------------------------        
032100*    C100 - PASSWORD POLICY (BUSINESS RULE 1A/1B), SHARED BY              
032200*           REGISTER AND RESETPW                                          
032300*-----------------------------------------------------------------        
032400 C100-CHECK-PASSWORD-POLICY.                                              
032500     MOVE "00" TO WK-U-POLICY-STATUS.                                     
032600     MOVE ZERO TO WK-U-PWLEN.                                             
032700     PERFORM C110-FIND-PW-LENGTH THRU C110-EX                             
032800        VARYING WK-N-SUB FROM 30 BY -1                                    
032900        UNTIL WK-N-SUB < 1 OR WK-U-PWLEN NOT = ZERO.                      
033000     IF WK-U-PWLEN < 6                                                    
033100        MOVE "10" TO WK-U-POLICY-STATUS                                   
033200     ELSE                                                                 
033300        MOVE "N" TO WK-U-HAS-LETTER-SW                                    
033400        MOVE "N" TO WK-U-HAS-DIGIT-SW                                     
033500        PERFORM C120-SCAN-PW-CHARS THRU C120-EX                           
033600           VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 30               
033700        IF NOT WK-U-HAS-LETTER OR NOT WK-U-HAS-DIGIT                      
033800           MOVE "11" TO WK-U-POLICY-STATUS                                
033900        END-IF                                                            
034000     END-IF.                                                              
034100 C100-EX.                                                                 
034200     EXIT.                                                                
034300                                                                          
034400 C110-FIND-PW-LENGTH.                                                     
034500     IF WK-U-PASSWORD(WK-N-SUB:1) NOT = SPACE                             
034600        MOVE WK-N-SUB TO WK-U-PWLEN                                       
034700     END-IF.                                                              
034800 C110-EX.                                                                 
034900     EXIT.                                                                
035000                                                                          
035100 C120-SCAN-PW-CHARS.                                                      
035200     IF (WK-U-PASSWORD(WK-N-SUB:1) >= "A" AND                             
035300         WK-U-PASSWORD(WK-N-SUB:1) <= "Z") OR                             
035400        (WK-U-PASSWORD(WK-N-SUB:1) >= "a" AND                             
035500         WK-U-PASSWORD(WK-N-SUB:1) <= "z")                                
035600        SET WK-U-HAS-LETTER TO TRUE                                       
035700     END-IF.                                                              
035800     IF WK-U-PASSWORD(WK-N-SUB:1) >= "0" AND                              
035900        WK-U-PASSWORD(WK-N-SUB:1) <= "9"                                  
036000        SET WK-U-HAS-DIGIT TO TRUE                                        
036100     END-IF.                                                              
036200 C120-EX.                                                                 
036300     EXIT.                                                                
036400                                                                          
036500*-----------------------------------------------------------------        
036600*    C200 - LOOK UP TXN-USERNAME IN THE IN-MEMORY DIRECTORY               
036700*-----------------------------------------------------------------        
036800 C200-FIND-USERNAME.                                                      
036900     SET WK-C-NOT-FOUND TO TRUE.                                          
037000     IF WK-U-DIR-COUNT > 0                                                
037100        SEARCH ALL WK-U-DIR-ENTRY                                         
037200           AT END                                                         
037300              SET WK-C-NOT-FOUND TO TRUE                                  
037400           WHEN WK-U-DIR-USERNAME(WK-U-DIR-IDX) = WK-U-USERNAME           
037500              SET WK-C-FOUND TO TRUE                                      
037600        END-SEARCH                                                        
037700     END-IF.                                                              
037800 C200-EX.                                                                 
037900     EXIT.                                                                
038000                                                                          
038100*-----------------------------------------------------------------        
038200*    D100 - BUILD AND WRITE A NEW TFSACUSR ROW                            
038300*-----------------------------------------------------------------        
038400 D100-BUILD-NEW-USER.                                                     
038500     MOVE SPACES TO ACBUSR-RECORD.                                        
038600     MOVE WK-U-USERNAME TO USR-USERNAME.                                  
038700     PERFORM E100-GENERATE-USER-ID THRU E100-EX.                          
038800     PERFORM E200-BUILD-PASSWORD-HASH THRU E200-EX.                       
038900     MOVE WK-U-COMPUTED-HASH TO USR-PASSWD-HASH.                          
039000     MOVE WK-U-RUN-DATE TO WK-U-NEW-TS-DATE.                              
039100     MOVE WK-U-RUN-TIME TO WK-U-NEW-TS-TIME.                              
039200     MOVE WK-U-NEW-TS-VAL TO USR-CREATED-TS-R.                            
039300     MOVE ZERO   TO USR-LSYNC-DTE.                                        
039400     MOVE ZERO   TO USR-LSYNC-TIM.                                        
039500     MOVE WK-U-DEVICE-ID TO USR-DEVICE-ID.                                
039600     PERFORM E300-GENERATE-RECOVERY-KEY THRU E300-EX.                     
039700     SET USR-STATUS-ACTIVE TO TRUE.                                       
039800     ADD 1 TO WK-U-MAX-RELKEY.                                            
039900     MOVE WK-U-MAX-RELKEY TO WK-U-REL-KEY.                                
040000     WRITE ACBUSR-RECORD                                                  
040100        INVALID KEY                                                       
040200           MOVE "ACBUSR" TO WK-U-FILE                                     
040300           MOVE "WRITE"  TO WK-U-MODE                                     
040400           MOVE USR-USERNAME TO WK-U-KEY                                  
040500           GO TO Y900-ABNORMAL-TERMINATION                                
040600     END-WRITE.                                                           
040700     PERFORM E400-INSERT-DIRECTORY-ENTRY THRU E400-EX.                    
040800 D100-EX.                                                                 
040900     EXIT.                                                                
041000                                                                          
041100*-----------------------------------------------------------------        
041200*    E100 - GENERATE THE NEW ACCOUNT-HOLDER ID (CALL ACBTOKN)             
041300*-----------------------------------------------------------------        
041400 E100-GENERATE-USER-ID.                                                   
041500     MOVE "GENUID"       TO WK-T-FUNCTION.                                
041600     MOVE WK-U-RUN-DATE  TO WK-T-BASE-DATE.                               
041700     MOVE WK-U-RUN-TIME  TO WK-T-BASE-TIME.                               
041800     MOVE ZERO           TO WK-T-TTL-AMT.                                 
041900     CALL "ACBTOKN" USING WK-T-PARMS.                                     
042000     MOVE WK-T-GEN-ID TO USR-ID.                                          
042100     MOVE WK-T-GEN-ID TO WK-U-USER-ID.                                    
042200 E100-EX.                                                                 
042300     EXIT.                                                                
042400                                                                          
042500*-----------------------------------------------------------------        
042600*    E200 - BUILD THE OPAQUE PASSWORD HASH FOR WK-U-PASSWORD              
042700*           (REVERSE THE SUBMITTED PASSWORD AND TAG IT - THE              
042800*           SAME ONE-WAY SCHEME IS USED AT REGISTER, RESETPW              
042900*           AND LOGIN TIME SO THE STORED AND COMPUTED TOKENS              
043000*           CAN BE COMPARED DIRECTLY)                                     
043100*-----------------------------------------------------------------        
043200 E200-BUILD-PASSWORD-HASH.                                                
043300     MOVE SPACES TO WK-U-PASSWORD-REV.                                    
043400     PERFORM E210-REVERSE-PW-CHAR THRU E210-EX                            
043500        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 30.                 
043600     MOVE SPACES TO WK-U-COMPUTED-HASH.                                   
043700     STRING "$ACB$" DELIMITED BY SIZE                                     
043800            WK-U-PASSWORD-REV DELIMITED BY SIZE                           
043900         INTO WK-U-COMPUTED-HASH.                                         
044000 E200-EX.                                                                 
044100     EXIT.                                                                
044200                                                                          
044300 E210-REVERSE-PW-CHAR.                                                    
044400     COMPUTE WK-N-REV-POS = 31 - WK-N-SUB.                                
044500     MOVE WK-U-PASSWORD(WK-N-SUB:1)                                       
044600        TO WK-U-PW-REV-CHAR(WK-N-REV-POS).                                
044700 E210-EX.                                                                 
044800     EXIT.                                                                
044900                                                                          
045000*-----------------------------------------------------------------        
045100*    E300 - GENERATE/ROTATE THE RECOVERY KEY (CALL ACBTOKN)               
045200*-----------------------------------------------------------------        
045300 E300-GENERATE-RECOVERY-KEY.                                              
045400     MOVE "GENRKEY"      TO WK-T-FUNCTION.                                
045500     MOVE WK-U-RUN-DATE  TO WK-T-BASE-DATE.                               
045600     MOVE WK-U-RUN-TIME  TO WK-T-BASE-TIME.                               
045700     MOVE ZERO           TO WK-T-TTL-AMT.                                 
045800     CALL "ACBTOKN" USING WK-T-PARMS.                                     
045900     MOVE WK-T-GEN-KEY TO USR-RECOVERY-KEY.                               
046000     MOVE WK-T-GEN-KEY TO WK-U-RECOVERY-KEY-OUT.                          
046100 E300-EX.                                                                 
046200     EXIT.                                                                
046300                                                                          
046400*-----------------------------------------------------------------        
046500*    E400 - INSERT A NEW ENTRY INTO THE DIRECTORY, KEEPING IT             
046600*           IN ASCENDING USERNAME SEQUENCE FOR SEARCH ALL                 
046700*-----------------------------------------------------------------        
046800 E400-INSERT-DIRECTORY-ENTRY.                                             
046900     MOVE WK-U-DIR-COUNT TO WK-N-OLD-COUNT.                               
047000     MOVE 1 TO WK-N-INS-POS.                                              
047100     PERFORM E410-FIND-INSERT-POS THRU E410-EX                            
047200        VARYING WK-N-SUB FROM 1 BY 1                                      
047300        UNTIL WK-N-SUB > WK-N-OLD-COUNT.                                  
047400     ADD 1 TO WK-U-DIR-COUNT.                                             
047500     IF WK-N-INS-POS <= WK-N-OLD-COUNT                                    
047600        PERFORM E420-SHIFT-DOWN THRU E420-EX                              
047700           VARYING WK-N-SHIFT-SUB FROM WK-N-OLD-COUNT BY -1               
047800           UNTIL WK-N-SHIFT-SUB < WK-N-INS-POS                            
047900     END-IF.                                                              
048000     MOVE WK-U-USERNAME TO WK-U-DIR-USERNAME(WK-N-INS-POS).               
048100     MOVE WK-U-REL-KEY  TO WK-U-DIR-RELKEY(WK-N-INS-POS).                 
048200 E400-EX.                                                                 
048300     EXIT.                                                                
048400                                                                          
048500 E410-FIND-INSERT-POS.                                                    
048600     IF WK-U-DIR-USERNAME(WK-N-SUB) < WK-U-USERNAME                       
048700        ADD 1 TO WK-N-INS-POS                                             
048800     END-IF.                                                              
048900 E410-EX.                                                                 
049000     EXIT.                                                                
049100                                                                          
049200 E420-SHIFT-DOWN.                                                         
049300     MOVE WK-U-DIR-USERNAME(WK-N-SHIFT-SUB)                               
049400        TO WK-U-DIR-USERNAME(WK-N-SHIFT-SUB + 1).                         
049500     MOVE WK-U-DIR-RELKEY(WK-N-SHIFT-SUB)                                 
049600        TO WK-U-DIR-RELKEY(WK-N-SHIFT-SUB + 1).                           
049700 E420-EX.                                                                 
049800     EXIT.                                                                
049900                                                                          
050000*-----------------------------------------------------------------        
050100*    Y900 - ABNORMAL TERMINATION - A TFSACUSR I/O REQUEST FAILED          
050200*           IN A WAY THE BUSINESS RULES DO NOT COVER                      
050300*-----------------------------------------------------------------        
050400 Y900-ABNORMAL-TERMINATION.                                               
050500     MOVE WK-C-FILE-STATUS TO WK-U-FS.                                    
050600     MOVE "ACBUSRM" TO WK-U-ERROR-CD.                                     
050700     MOVE WK-U-RUN-DATE TO WK-U-FAIL-TS-DATE.                             
050800     MOVE WK-U-RUN-TIME TO WK-U-FAIL-TS-TIME.                             
050900     DISPLAY "ACBUSRM - ABNORMAL TERMINATION - FILE "                     
051000             WK-U-FILE " MODE " WK-U-MODE                                 
051100             " KEY " WK-U-KEY " STATUS " WK-U-FS                          
051200             " RUN TS " WK-U-FAIL-TS.                                     
051300     MOVE 16 TO RETURN-CODE.                                              
051400     GOBACK.                                                              
051500 Y900-EX.                                                                 
051600     EXIT.                                                                
051700                                                                          
051800*-----------------------------------------------------------------        
051900************** END OF PROGRAM SOURCE -  ACBUSRM ***************           
052000*-----------------------------------------------------------------        
