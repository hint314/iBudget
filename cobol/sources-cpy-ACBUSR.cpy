000100*****************************************************************         
000200* ACBUSR  -  TFSACUSR MASTER RECORD LAYOUT                      *         
000300* ONE ROW PER REGISTERED ACCOUNT HOLDER.  FILE TFSACUSR IS      *         
000400* ORGANIZED RELATIVE (SEE ACBUSRM FOR THE IN-MEMORY USERNAME    *         
000500* DIRECTORY THAT STANDS IN FOR AN INDEXED KEY).  RECORD IS      *         
000600* 192 BYTES LONG.                                               *         
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                            *         
000900*****************************************************************         
001000* ACB001 TFFONGHL 19/03/1989 - ORIGINAL LAYOUT FOR THE ACCOUNT  *         
001100*                  CONTROL BATCH REWRITE - PASSBOOK HOLDER      *         
001200*                  REGISTRATION.                                *         
001300* ACB014 TFLIMKS  11/09/1998 - Y2K REMEDIATION - WIDENED        *         
001400*                  USR-CREATED-TS / USR-LAST-SYNC-TS DATE       *         
001500*                  SUBFIELDS FROM YYMMDD TO CCYYMMDD.           *         
001600* ACB037 TFNGWP   07/02/2016 - PCRACBMOB-114 MOBILE SESSION     *         
001700*                  LIMIT PROJECT - ADDED USR-DEVICE-ID (THE     *         
001800*                  REGISTERING DEVICE) AND USR-RECOVERY-KEY     *         
001900*                  FOR SELF-SERVICE PASSWORD RESET.             *         
002000*****************************************************************         
002100                                                                          
002200 01  ACBUSR-RECORD.                                                       
002300     05  USR-USERNAME            PIC X(30).                               
002400*            LOGIN USERNAME - UNIQUE ACROSS TFSACUSR                      
002500     05  USR-ID                  PIC X(36).                               
002600*            ACCOUNT-HOLDER ID, GENERATED AT REGISTRATION                 
002700     05  USR-PASSWD-HASH         PIC X(60).                               
002800*            OPAQUE STORED PASSWORD TOKEN (NOT CLEARTEXT)                 
002900     05  USR-CREATED-TS.                                                  
003000         10  USR-CREATED-DTE     PIC 9(08).                               
003100*                  CCYYMMDD OF REGISTRATION                               
003200         10  USR-CREATED-TIM     PIC 9(06).                               
003300*                  HHMMSS OF REGISTRATION                                 
003400     05  USR-CREATED-TS-R REDEFINES USR-CREATED-TS                        
003500                                 PIC 9(14).                               
003600*            COMBINED VIEW, USED TO COMPARE TWO TIMESTAMPS                
003700*            IN ONE MOVE/IF RATHER THAN DATE-THEN-TIME                    
003800     05  USR-LAST-SYNC-TS.                                                
003900         10  USR-LSYNC-DTE       PIC 9(08).                               
004000*                  CCYYMMDD OF LAST SYNC, ZERO IF NEVER SYNCED            
004100         10  USR-LSYNC-TIM       PIC 9(06).                               
004200*                  HHMMSS OF LAST SYNC                                    
004300     05  USR-LAST-SYNC-TS-R REDEFINES USR-LAST-SYNC-TS                    
004400                                 PIC 9(14).                               
004500     05  USR-DEVICE-ID           PIC X(20).                               
004600*            DEVICE THAT REGISTERED THE ACCOUNT                           
004700     05  USR-RECOVERY-KEY        PIC X(08).                               
004800*            CURRENT PASSWORD-RECOVERY CREDENTIAL                         
004900     05  USR-STATUS              PIC X(01)  VALUE "A".                    
005000         88  USR-STATUS-ACTIVE              VALUE "A".                    
005100         88  USR-STATUS-LOCKED              VALUE "L".                    
005200*            ACCOUNT STATUS - SET AT REGISTRATION, NOT YET                
005300*            DRIVEN BY ANY BATCH RULE IN THIS RELEASE                     
005400     05  FILLER                  PIC X(09).                               
005500*            RESERVED FOR FUTURE GROWTH                                   
