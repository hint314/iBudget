000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     ACBMAIN.                                                 
000500 AUTHOR.         FONG HAN LIM.                                            
000600 INSTALLATION.   TFS - RETAIL BANKING SYSTEMS.                            
000700 DATE-WRITTEN.   19 MAR 1989.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                        
001000*-----------------------------------------------------------------        
001100*DESCRIPTION : NIGHTLY DRIVER FOR THE MOBILE ACCOUNT CONTROL              
001200*              SUBSYSTEM.  READS THE ACCOUNT TRANSACTION FILE             
001300*              (REGISTER / LOGIN / RESETPW / REFRESH / LOGOUT)            
001400*              IN THE ORDER RECEIVED AND DISPATCHES EACH ROW TO           
001500*              ACBUSRM (ACCOUNT HOLDER MASTER) AND/OR ACBSESS             
001600*              (DEVICE SESSION MASTER), WRITING ONE RESULT ROW            
001700*              PER INPUT ROW TO THE TRANSACTION RESULT FILE.              
001800*              DOES NOT OPEN TFSACUSR OR TFSACSES ITSELF - THOSE          
001900*              ARE OWNED AND DIRECTORY-LOADED BY THE CALLED               
002000*              PROGRAMS ON THEIR FIRST CALL.                              
002100*-----------------------------------------------------------------        
002200* HISTORY OF MODIFICATION:                                                
002300*-----------------------------------------------------------------        
002400* MOD.#  INIT      DATE        DESCRIPTION                                
002500* ------ --------- ----------  -----------------------------              
002600* ACB001 TFFONGHL  19/03/1989  ORIGINAL VERSION - REGISTER AND            
002700*                              LOGIN TRANSACTIONS ONLY.                   
002800* ACB014 TFLIMKS   11/09/1998  Y2K REMEDIATION - RUN-DATE                 
002900*                              PASSED THROUGH TO ACBUSRM/ACBSESS          
003000*                              WIDENED TO CCYYMMDD THROUGHOUT.            
003100* ACB037 TFNGWP    07/02/2016  PCRACBMOB-114 MOBILE SESSION               
003200*                              LIMIT PROJECT - ADDED RESETPW,             
003300*                              REFRESH AND LOGOUT DISPATCH, AND           
003400*                              THE CALL TO ACBSESS FOR SESSION            
003500*                              ISSUE AFTER A SUCCESSFUL LOGIN.            
003600* ACB044 TFNGWP    22/11/2017  PCRACBMOB-201 EVICTED-SESSION              
003700*                              RUN TOTAL ADDED TO THE END-OF-JOB          
003800*                              DISPLAY.                                   
003900* ACB072 TFNGWP    21/03/2018  PCRACBMOB-247 TFSACUSR/TFSACSES            
004000*                              WERE NEVER BEING CLOSED - ONLY             
004100*                              ACBTXI/ACBTXO WERE CLOSED AT               
004200*                              END-OF-JOB.  Y000 NOW SENDS BOTH           
004300*                              ACBUSRM AND ACBSESS A "CLOSEDWN"           
004400*                              FUNCTION SO THEY CLOSE THEIR OWN           
004500*                              FILES BEFORE WE CLOSE OURS.                
004600* ACB073 TFNGWP    28/03/2018  PCRACBMOB-251 DROPPED THE INTERNAL         
004700*                              "-FILE" SUFFIX FROM THE SELECT/FD          
004800*                              NAMES (ACBTXI, ACBTXO) TO MATCH            
004900*                              HOUSE STYLE. ALSO REMOVED THE OLD          
005000*                              KNOWN-TYPE TABLE, WHICH WAS NEVER          
005100*                              WIRED TO ANYTHING - THE EVALUATE IN        
005200*                              B000 ALREADY TRAPS AN UNRECOGNIZED         
005300*                              TXN-TYPE ON ITS OWN - AND ADDED A          
005400*                              RUN COMPLETION CODE, SET NON-ZERO          
005500*                              WHENEVER THE RUN HIT AN UNKNOWN            
005600*                              TXN-TYPE OR A BUSINESS RULE FAILURE.       
005700*-----------------------------------------------------------------        
005800 EJECT                                                                    
005900*****************                                                         
006000 ENVIRONMENT DIVISION.                                                    
006100*****************                                                         
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. IBM-AS400.                                              
006400 OBJECT-COMPUTER. IBM-AS400.                                              
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA                          
006600                   UPSI-0 IS UPSI-SWITCH-0                                
006700                     ON  STATUS IS U0-ON                                  
006800                     OFF STATUS IS U0-OFF.                                
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT ACBTXI ASSIGN TO DATABASE-ACBTXNI                             
007300         ORGANIZATION IS SEQUENTIAL                                       
007400         ACCESS MODE IS SEQUENTIAL                                        
007500         FILE STATUS IS WK-C-FILE-STATUS.                                 
007600                                                                          
007700     SELECT ACBTXO ASSIGN TO DATABASE-ACBTXNO                             
007800         ORGANIZATION IS SEQUENTIAL                                       
007900         ACCESS MODE IS SEQUENTIAL                                        
008000         FILE STATUS IS WK-C-FILE-STATUS.                                 
008100                                                                          
008200***************                                                           
008300 DATA DIVISION.                                                           
008400***************                                                           
008500 FILE SECTION.                                                            
008600 FD  ACBTXI                                                               
008700     LABEL RECORDS ARE STANDARD.                                          
008800     COPY ACBTXI.                                                         
008900                                                                          
009000 FD  ACBTXO                                                               
009100     LABEL RECORDS ARE STANDARD.                                          
009200     COPY ACBTXO.                                                         
009300                                                                          
009400*************************                                                 
009500 WORKING-STORAGE SECTION.                                                 
009600*************************                                                 
009700 01  FILLER                  PIC X(24)  VALUE                             
009800     "** PROGRAM ACBMAIN   **".                                           
009900                                                                          
010000     COPY ACBCMWS.                                                        
010100                                                                          
010200* ------------- RUN TOTALS (ALL COUNTERS HELD IN COMP) ----------*        
010300 01  WK-M-TOTAL-READ          PIC 9(07)  COMP VALUE ZERO.                 
010400 01  WK-M-CNT-REGISTER        PIC 9(07)  COMP VALUE ZERO.                 
010500 01  WK-M-CNT-LOGIN           PIC 9(07)  COMP VALUE ZERO.                 
010600 01  WK-M-CNT-RESETPW         PIC 9(07)  COMP VALUE ZERO.                 
010700 01  WK-M-CNT-REFRESH         PIC 9(07)  COMP VALUE ZERO.                 
010800 01  WK-M-CNT-LOGOUT          PIC 9(07)  COMP VALUE ZERO.                 
010900 01  WK-M-CNT-UNKNOWN         PIC 9(07)  COMP VALUE ZERO.                 
011000 01  WK-M-CNT-SUCCESS         PIC 9(07)  COMP VALUE ZERO.                 
011100 01  WK-M-CNT-FAILURE         PIC 9(07)  COMP VALUE ZERO.                 
011200 01  WK-M-CNT-EVICTED         PIC 9(07)  COMP VALUE ZERO.                 
011300                                                                          
011400* ------------- RUN-HEADER TIMESTAMP, COMBINED VIEW -------------*        
011500 01  WK-M-FIRST-TXN-GRP.                                                  
011600     05  WK-M-FIRST-TXN-DATE  PIC 9(08).                                  
011700     05  WK-M-FIRST-TXN-TIME  PIC 9(06).                                  
011800 01  WK-M-FIRST-TXN-TS REDEFINES WK-M-FIRST-TXN-GRP                       
011900                            PIC 9(14).                                    
012000                                                                          
012100* ------------- RUN-TRAILER TIMESTAMP, COMBINED VIEW ------------*        
012200*   STAMPED FROM EVERY TRANSACTION READ SO Y000 CAN REPORT THE   *        
012300*   DATE/TIME OF THE LAST ROW ACTUALLY PROCESSED.                *        
012400 01  WK-M-LAST-TXN-GRP.                                                   
012500     05  WK-M-LAST-TXN-DATE   PIC 9(08).                                  
012600     05  WK-M-LAST-TXN-TIME   PIC 9(06).                                  
012700 01  WK-M-LAST-TXN-TS REDEFINES WK-M-LAST-TXN-GRP                         
012800                            PIC 9(14).                                    
012900                                                                          
013000* ------------- RUN COMPLETION CODE, COMBINED VIEW ------------------*    
013100*   "00" UNTIL Y000 FINDS AN UNRECOGNIZED TXN-TYPE OR A BUSINESS   *      
013200*   RULE FAILURE ON THE RUN, THEN SET TO "04" SO THE SCHEDULER     *      
013300*   CAN TELL A CLEAN RUN FROM ONE THAT NEEDS A LOOK.               *      
013400 01  WK-M-RETURN-CODE-GRP.                                                
013500     05  WK-M-RETURN-CODE        PIC X(02)  VALUE "00".                   
013600 01  WK-M-RETURN-CODE-NUM REDEFINES WK-M-RETURN-CODE-GRP                  
013700                            PIC 9(02).                                    
013800                                                                          
013900* ------------- PARAMETER BLOCKS FOR THE CALLED PROGRAMS --------*        
014000     COPY ACBULNK.                                                        
014100     COPY ACBSLNK.                                                        
014200                                                                          
014300****************                                                          
014400 PROCEDURE DIVISION.                                                      
014500****************                                                          
014600 MAIN-MODULE.                                                             
014700     PERFORM A000-INITIALIZATION THRU A000-EX.                            
014800     PERFORM B000-PROCESS-ONE-TRANSACTION THRU B000-EX                    
014900        UNTIL WK-C-EOF.                                                   
015000     PERFORM Y000-END-OF-JOB THRU Y000-EX.                                
015100     GOBACK.                                                              
015200                                                                          
015300*-----------------------------------------------------------------        
015400 A000-INITIALIZATION.                                                     
015500*-----------------------------------------------------------------        
015600     OPEN INPUT ACBTXI.                                                   
015700     IF NOT WK-C-SUCCESSFUL                                               
015800        DISPLAY "ACBMAIN - OPEN FAILED - ACBTXI STATUS "                  
015900                WK-C-FILE-STATUS                                          
016000        MOVE 16 TO RETURN-CODE                                            
016100        GOBACK                                                            
016200     END-IF.                                                              
016300     OPEN OUTPUT ACBTXO.                                                  
016400     IF NOT WK-C-SUCCESSFUL                                               
016500        DISPLAY "ACBMAIN - OPEN FAILED - ACBTXO STATUS "                  
016600                WK-C-FILE-STATUS                                          
016700        MOVE 16 TO RETURN-CODE                                            
016800        GOBACK                                                            
016900     END-IF.                                                              
017000     SET WK-C-NOT-EOF TO TRUE.                                            
017100     PERFORM C000-READ-TRANSACTION THRU C000-EX.                          
017200     IF NOT WK-C-EOF                                                      
017300        MOVE TXN-RUN-DATE TO WK-M-FIRST-TXN-DATE                          
017400        MOVE TXN-RUN-TIME TO WK-M-FIRST-TXN-TIME                          
017500        DISPLAY "ACBMAIN - RUN STARTED - FIRST TXN TIMESTAMP "            
017600                WK-M-FIRST-TXN-TS                                         
017700     END-IF.                                                              
017800 A000-EX.                                                                 
017900     EXIT.                                                                
018000                                                                          
018100*-----------------------------------------------------------------        
018200 C000-READ-TRANSACTION.                                                   
018300*-----------------------------------------------------------------        
018400     READ ACBTXI                                                          
018500        AT END                                                            
018600           SET WK-C-EOF TO TRUE                                           
018700     END-READ.                                                            
018800 C000-EX.                                                                 
018900     EXIT.                                                                
019000                                                                          
019100*-----------------------------------------------------------------        
019200 B000-PROCESS-ONE-TRANSACTION.                                            
019300*-----------------------------------------------------------------        
019400     ADD 1 TO WK-M-TOTAL-READ.                                            
019500     MOVE TXN-RUN-DATE TO WK-M-LAST-TXN-DATE.                             
019600     MOVE TXN-RUN-TIME TO WK-M-LAST-TXN-TIME.                             
019700     INITIALIZE ACBTXO-RECORD.                                            
019800     MOVE TXN-TYPE     TO OUT-TYPE.                                       
019900     MOVE TXN-USERNAME TO OUT-USERNAME.                                   
020000     EVALUATE TXN-TYPE                                                    
020100        WHEN "REGISTER"                                                   
020200           ADD 1 TO WK-M-CNT-REGISTER                                     
020300           PERFORM D100-DO-REGISTER THRU D100-EX                          
020400        WHEN "LOGIN"                                                      
020500           ADD 1 TO WK-M-CNT-LOGIN                                        
020600           PERFORM D200-DO-LOGIN    THRU D200-EX                          
020700        WHEN "RESETPW"                                                    
020800           ADD 1 TO WK-M-CNT-RESETPW                                      
020900           PERFORM D300-DO-RESETPW  THRU D300-EX                          
021000        WHEN "REFRESH"                                                    
021100           ADD 1 TO WK-M-CNT-REFRESH                                      
021200           PERFORM D400-DO-REFRESH  THRU D400-EX                          
021300        WHEN "LOGOUT"                                                     
021400           ADD 1 TO WK-M-CNT-LOGOUT                                       
021500           PERFORM D500-DO-LOGOUT   THRU D500-EX                          
021600        WHEN OTHER                                                        
021700           ADD 1 TO WK-M-CNT-UNKNOWN                                      
021800           MOVE "99" TO OUT-STATUS                                        
021900           DISPLAY "ACBMAIN - UNRECOGNIZED TXN-TYPE - "                   
022000                   TXN-TYPE                                               
022100     END-EVALUATE.                                                        
022200     IF OUT-STATUS = "00"                                                 
022300        ADD 1 TO WK-M-CNT-SUCCESS                                         
022400     ELSE                                                                 
022500        ADD 1 TO WK-M-CNT-FAILURE                                         
022600     END-IF.                                                              
022700     WRITE ACBTXO-RECORD.                                                 
022800     PERFORM C000-READ-TRANSACTION THRU C000-EX.                          
022900 B000-EX.                                                                 
023000     EXIT.                                                                
023100                                                                          
023200*-----------------------------------------------------------------        
023300*    D100 - REGISTER (BUSINESS RULE 1, VIA ACBUSRM)                       
023400*-----------------------------------------------------------------        
023500 D100-DO-REGISTER.                                                        
023600     MOVE "REGISTER"     TO WK-U-FUNCTION.                                
023700     MOVE TXN-USERNAME   TO WK-U-USERNAME.                                
023800     MOVE TXN-PASSWORD   TO WK-U-PASSWORD.                                
023900     MOVE TXN-CONFIRM-PW TO WK-U-CONFIRM-PW.                              
024000     MOVE SPACES         TO WK-U-RECOVERY-KEY-IN.                         
024100     MOVE TXN-DEVICE-ID  TO WK-U-DEVICE-ID.                               
024200     MOVE TXN-RUN-DATE   TO WK-U-RUN-DATE.                                
024300     MOVE TXN-RUN-TIME   TO WK-U-RUN-TIME.                                
024400     CALL "ACBUSRM" USING WK-U-PARMS.                                     
024500     MOVE WK-U-STATUS          TO OUT-STATUS.                             
024600     MOVE WK-U-USER-ID         TO OUT-USER-ID.                            
024700     MOVE WK-U-RECOVERY-KEY-OUT TO OUT-RECOVERY-KEY.                      
024800 D100-EX.                                                                 
024900     EXIT.                                                                
025000                                                                          
025100*-----------------------------------------------------------------        
025200*    D200 - LOGIN (BUSINESS RULE 2, VIA ACBUSRM), THEN ISSUE A            
025300*           SESSION AND APPLY THE 5-DEVICE FIFO RULE VIA ACBSESS          
025400*-----------------------------------------------------------------        
025500 D200-DO-LOGIN.                                                           
025600     MOVE "LOGIN"      TO WK-U-FUNCTION.                                  
025700     MOVE TXN-USERNAME TO WK-U-USERNAME.                                  
025800     MOVE TXN-PASSWORD TO WK-U-PASSWORD.                                  
025900     MOVE TXN-RUN-DATE TO WK-U-RUN-DATE.                                  
026000     MOVE TXN-RUN-TIME TO WK-U-RUN-TIME.                                  
026100     CALL "ACBUSRM" USING WK-U-PARMS.                                     
026200     MOVE WK-U-STATUS TO OUT-STATUS.                                      
026300     IF WK-U-STATUS = "00"                                                
026400        MOVE WK-U-USER-ID TO OUT-USER-ID                                  
026500        MOVE "ISSUE"      TO WK-S-FUNCTION                                
026600        MOVE WK-U-USER-ID TO WK-S-USER-ID                                 
026700        MOVE TXN-DEVICE-ID TO WK-S-DEVICE-ID                              
026800        MOVE TXN-RUN-DATE TO WK-S-RUN-DATE                                
026900        MOVE TXN-RUN-TIME TO WK-S-RUN-TIME                                
027000        CALL "ACBSESS" USING WK-S-PARMS                                   
027100        MOVE WK-S-ACCESS-TOKEN      TO OUT-ACCESS-TOKEN                   
027200        MOVE WK-S-REFRESH-TOKEN-OUT TO OUT-REFRESH-TOKEN                  
027300        MOVE WK-S-EVICTED-CNT       TO OUT-EVICTED-CNT                    
027400        ADD WK-S-EVICTED-CNT TO WK-M-CNT-EVICTED                          
027500     END-IF.                                                              
027600 D200-EX.                                                                 
027700     EXIT.                                                                
027800                                                                          
027900*-----------------------------------------------------------------        
028000*    D300 - RESETPW (BUSINESS RULE 3, VIA ACBUSRM)                        
028100*-----------------------------------------------------------------        
028200 D300-DO-RESETPW.                                                         
028300     MOVE "RESETPW"       TO WK-U-FUNCTION.                               
028400     MOVE TXN-USERNAME    TO WK-U-USERNAME.                               
028500     MOVE TXN-PASSWORD    TO WK-U-PASSWORD.                               
028600     MOVE TXN-RECOVERY-KEY TO WK-U-RECOVERY-KEY-IN.                       
028700     MOVE TXN-RUN-DATE    TO WK-U-RUN-DATE.                               
028800     MOVE TXN-RUN-TIME    TO WK-U-RUN-TIME.                               
028900     CALL "ACBUSRM" USING WK-U-PARMS.                                     
029000     MOVE WK-U-STATUS           TO OUT-STATUS.                            
029100     MOVE WK-U-RECOVERY-KEY-OUT TO OUT-RECOVERY-KEY.                      
029200 D300-EX.                                                                 
029300     EXIT.                                                                
029400                                                                          
029500*-----------------------------------------------------------------        
029600*    D400 - REFRESH (VIA ACBSESS), RE-APPLYING THE 5-DEVICE               
029700*           FIFO RULE ON SUCCESS                                          
029800*-----------------------------------------------------------------        
029900 D400-DO-REFRESH.                                                         
030000     MOVE "REFRESH"        TO WK-S-FUNCTION.                              
030100     MOVE TXN-REFRESH-TOKEN TO WK-S-REFRESH-TOKEN-IN.                     
030200     MOVE TXN-RUN-DATE     TO WK-S-RUN-DATE.                              
030300     MOVE TXN-RUN-TIME     TO WK-S-RUN-TIME.                              
030400     CALL "ACBSESS" USING WK-S-PARMS.                                     
030500     MOVE WK-S-STATUS TO OUT-STATUS.                                      
030600     IF WK-S-STATUS = "00"                                                
030700        MOVE WK-S-ACCESS-TOKEN      TO OUT-ACCESS-TOKEN                   
030800        MOVE WK-S-REFRESH-TOKEN-OUT TO OUT-REFRESH-TOKEN                  
030900        MOVE WK-S-EVICTED-CNT       TO OUT-EVICTED-CNT                    
031000        ADD WK-S-EVICTED-CNT TO WK-M-CNT-EVICTED                          
031100     END-IF.                                                              
031200 D400-EX.                                                                 
031300     EXIT.                                                                
031400                                                                          
031500*-----------------------------------------------------------------        
031600*    D500 - LOGOUT (BUSINESS RULE 6, VIA ACBSESS) - ALWAYS "00"           
031700*-----------------------------------------------------------------        
031800 D500-DO-LOGOUT.                                                          
031900     MOVE "LOGOUT"         TO WK-S-FUNCTION.                              
032000     MOVE TXN-REFRESH-TOKEN TO WK-S-REFRESH-TOKEN-IN.                     
032100     MOVE TXN-RUN-DATE     TO WK-S-RUN-DATE.                              
032200     MOVE TXN-RUN-TIME     TO WK-S-RUN-TIME.                              
032300     CALL "ACBSESS" USING WK-S-PARMS.                                     
032400     MOVE WK-S-STATUS TO OUT-STATUS.                                      
032500 D500-EX.                                                                 
032600     EXIT.                                                                
032700                                                                          
032800*-----------------------------------------------------------------        
032900*    Y000 - END OF JOB - CLOSE FILES, DISPLAY RUN TOTALS                  
033000*-----------------------------------------------------------------        
033100 Y000-END-OF-JOB.                                                         
033200*        TXI/TXO ARE OURS TO CLOSE.  ACBUSR AND ACBSES ARE OWNED          
033300*        BY THE CALLED MODULES THAT OPEN THEM, SO THEY ARE ASKED          
033400*        TO CLOSE THEIR OWN FILES BEFORE WE CLOSE OURS.                   
033500     MOVE "CLOSEDWN" TO WK-U-FUNCTION.                                    
033600     CALL "ACBUSRM" USING WK-U-PARMS.                                     
033700     MOVE "CLOSEDWN" TO WK-S-FUNCTION.                                    
033800     CALL "ACBSESS" USING WK-S-PARMS.                                     
033900     CLOSE ACBTXI.                                                        
034000     CLOSE ACBTXO.                                                        
034100     IF WK-M-CNT-UNKNOWN > 0 OR WK-M-CNT-FAILURE > 0                      
034200        MOVE "04" TO WK-M-RETURN-CODE                                     
034300     END-IF.                                                              
034400     DISPLAY "ACBMAIN - RUN TOTALS FOLLOW".                               
034500     DISPLAY "  LAST TXN TIMESTAMP . . . . . " WK-M-LAST-TXN-TS.          
034600     DISPLAY "  TRANSACTIONS READ . . . . . " WK-M-TOTAL-READ.            
034700     DISPLAY "  REGISTER . . . . . . . . . . " WK-M-CNT-REGISTER.         
034800     DISPLAY "  LOGIN  . . . . . . . . . . . " WK-M-CNT-LOGIN.            
034900     DISPLAY "  RESETPW  . . . . . . . . . . " WK-M-CNT-RESETPW.          
035000     DISPLAY "  REFRESH  . . . . . . . . . . " WK-M-CNT-REFRESH.          
035100     DISPLAY "  LOGOUT . . . . . . . . . . . " WK-M-CNT-LOGOUT.           
035200     DISPLAY "  UNRECOGNIZED TXN-TYPE . . . " WK-M-CNT-UNKNOWN.           
035300     DISPLAY "  SUCCESSFUL . . . . . . . . . " WK-M-CNT-SUCCESS.          
035400     DISPLAY "  RULE FAILURES  . . . . . . . " WK-M-CNT-FAILURE.          
035500     DISPLAY "  SESSIONS EVICTED (RULE 4) . " WK-M-CNT-EVICTED.           
035600     DISPLAY "  RUN COMPLETION CODE . . . . " WK-M-RETURN-CODE.           
035700 Y000-EX.                                                                 
035800     EXIT.                                                                
035900                                                                          
036000*-----------------------------------------------------------------        
036100************** END OF PROGRAM SOURCE -  ACBMAIN ***************           
036200*-----------------------------------------------------------------        
